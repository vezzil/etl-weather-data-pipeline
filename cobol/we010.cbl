000010*****************************************************************
000020*                                                               *
000030*                 Weather Extract - Ingest Prep                 *
000040*          Validates & Defaults The Raw Observation Feed         *
000050*                                                               *
000060*****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090*===============================
000100*
000110***
000120 PROGRAM-ID.         WE010.
000130***
000140 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000150 INSTALLATION.       APPLEWOOD COMPUTERS.
000160 DATE-WRITTEN.       14/06/1987.
000170 DATE-COMPILED.
000180 SECURITY.           COPYRIGHT (C) 1987-2007 & LATER, V B COEN.
000190*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000200*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000210***
000220*    REMARKS.            INGEST-PREP PHASE OF THE NIGHTLY WEATHER
000230*                        EXTRACT RUN.  READS THE RAW OBSERVATION
000240*                        FEED (ONE RECORD PER CITY READING), DROPS
000250*                        RECORDS WITH NO CITY NAME AND DEFAULTS A
000260*                        BLANK WIND SPEED/DIRECTION TO ZERO (CALM),
000270*                        THEN PASSES THE SURVIVORS ON TO WE020 VIA
000280*                        THE ACCWEA HAND-OFF FILE.
000290***
000300*    CALLED BY.          WE000.
000310*    CALLED MODULES.     NONE.
000320***
000330*    FILES USED.         RAWWEA.  RAW OBSERVATION FEED (INPUT).
000340*                        ACCWEA.  ACCEPTED OBSERVATIONS (OUTPUT).
000350***
000360*    ERROR MESSAGES USED.
000370*                        WE001, WE002.
000380***
000390* CHANGES:
000400* 14/06/87 vbc - 1.0.00 Created.
000410* 02/11/87 vbc -    .01 Added WE002 for missing Rawwea at open.
000420* 19/03/89 vbc -    .02 Wind speed AND direction now both defaulted,
000430*                       was speed only - found during Jan batch audit.
000440* 08/01/91 djm  -    .03 Blank-city skip now counted separately from
000450*                       other rejects per ops request.
000460* 23/09/93 vbc -    .04 Tidy counters, use comp throughout per std.
000470* 11/02/95 rjh  -    .05 File status checked on every read, not just
000480*                       open - intermittent tape driver fault.
000490* 17/11/98 vbc - 1.1.00 Year 2000 readiness review - no 2-digit year
000500*                       fields in this module, nothing to change.
000510* 05/06/99 vbc -    .01 Y2K sign-off - re-tested with CCYY timestamps
000520*                       spanning the century roll, no issues found.
000530* 21/08/02 vbc -    .02 Reworked skip counter into WC-Skipped-Blank-
000540*                       City on the run-control record, was local.
000550* 14/05/06 djm  -    .03 Minor - display text realigned for the new
000560*                       80-column console, no logic change.
000570***
000580**************************************************************************
000590*
000600 ENVIRONMENT             DIVISION.
000610*===============================
000620*
000630 CONFIGURATION           SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS WE-UPPER-ALPHA IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000670     CLASS WE-LOWER-ALPHA IS "abcdefghijklmnopqrstuvwxyz"
000680     UPSI-0 IS WE-TEST-SWITCH.
000690*
000700 INPUT-OUTPUT            SECTION.
000710 FILE-CONTROL.
000720     SELECT RAW-WEATHER      ASSIGN TO "RAWWEA"
000730                             ORGANIZATION IS SEQUENTIAL
000740                             FILE STATUS IS WS-Raw-Status.
000750     SELECT ACCEPTED-WEATHER ASSIGN TO "ACCWEA"
000760                             ORGANIZATION IS SEQUENTIAL
000770                             FILE STATUS IS WS-Acc-Status.
000780*
000790 DATA                    DIVISION.
000800*===============================
000810*
000820 FILE                    SECTION.
000830*
000840 FD  RAW-WEATHER.
000850     COPY "wewrec.cob".
000860*
000870 FD  ACCEPTED-WEATHER.
000880     COPY "wewrec.cob".
000890*
000900 WORKING-STORAGE         SECTION.
000910*-----------------------
000920 77  Prog-Name            PIC X(17)  VALUE "WE010 (1.1.00.03)".
000930 77  WS-EOF-Switch        PIC X      VALUE "N".
000940     88  WE-EOF-Raw                  VALUE "Y".
000950*
000960 01  WS-Status-Fields.
000970     03  WS-Raw-Status        PIC XX     VALUE ZERO.
000980     03  WS-Acc-Status        PIC XX     VALUE ZERO.
000990     03  filler               PIC X(02).
001000*
001010 01  WS-Disp-Count               PIC ZZZ,ZZ9.
001020 01  WS-Disp-Count-N REDEFINES WS-Disp-Count
001030                                 PIC 9(6).
001040*
001050* Reserved for a future run-date stamp on the accepted file -
001060* not used yet but the breakdown is kept ready.
001070 01  WS-Date-YMD                 PIC 9(8).
001080 01  WS-Date-Bkdn REDEFINES WS-Date-YMD.
001090     03  WS-Date-CCYY             PIC 9(4).
001100     03  WS-Date-MM               PIC 9(2).
001110     03  WS-Date-DD               PIC 9(2).
001120*
001130 01  WS-Counts-Packed.
001140     03  WS-In-Ct                 PIC 9(6) COMP.
001150     03  WS-Sk-Ct                 PIC 9(6) COMP.
001160     03  WS-Ac-Ct                 PIC 9(6) COMP.
001170 01  WS-Counts-Alt REDEFINES WS-Counts-Packed.
001180     03  WS-Counts-Tbl            PIC 9(6) COMP OCCURS 3.
001190*
001200 01  Error-Messages.
001210     03  WE001 PIC X(40) VALUE "WE001 Cannot open RAWWEA - aborting run".
001220     03  WE002 PIC X(40) VALUE "WE002 Cannot open ACCWEA - aborting run".
001230     03  filler                 PIC X(02).
001240*
001250 LINKAGE                 SECTION.
001260*==============
001270*
001280 01  WE-Run-Control.
001290     COPY "wecntl.cob".
001300*
001310 PROCEDURE  DIVISION USING WE-Run-Control.
001320*========================================
001330*
001340 AA000-Main              SECTION.
001350************************************
001360     MOVE ZERO TO WS-In-Ct WS-Sk-Ct WS-Ac-Ct.
001370     MOVE "N" TO WS-EOF-Switch.
001380*
001390     OPEN INPUT RAW-WEATHER.
001400     IF WS-Raw-Status NOT = "00"
001410        DISPLAY WE001
001420        MOVE 8 TO RETURN-CODE
001430        GOBACK.
001440*
001450     OPEN OUTPUT ACCEPTED-WEATHER.
001460     IF WS-Acc-Status NOT = "00"
001470        DISPLAY WE002
001480        CLOSE RAW-WEATHER
001490        MOVE 8 TO RETURN-CODE
001500        GOBACK.
001510*
001520     PERFORM AA100-Read-Raw THRU AA100-Exit
001530        UNTIL WE-EOF-Raw.
001540*
001550     CLOSE RAW-WEATHER ACCEPTED-WEATHER.
001560*
001570     MOVE WS-In-Ct TO WC-Input-Count.
001580     MOVE WS-Sk-Ct TO WC-Skipped-Blank-City.
001590     MOVE WS-Ac-Ct TO WC-Accepted-Count.
001600*
001610     DISPLAY Prog-Name " - records read      " WS-In-Ct.
001620     DISPLAY Prog-Name " - skipped blank city" WS-Sk-Ct.
001630     DISPLAY Prog-Name " - accepted          " WS-Ac-Ct.
001640     MOVE ZERO TO RETURN-CODE.
001650     GOBACK.
001660*
001670 AA000-Exit.  EXIT SECTION.
001680*
001690 AA100-Read-Raw          SECTION.
001700*******************************
001710     READ RAW-WEATHER
001720        AT END
001730           SET WE-EOF-Raw TO TRUE
001740           GO TO AA100-Exit.
001750*
001760     IF WS-Raw-Status NOT = "00"
001770        SET WE-EOF-Raw TO TRUE
001780        GO TO AA100-Exit.
001790*
001800     ADD 1 TO WS-In-Ct.
001810     MOVE WE-Raw-Record OF RAW-WEATHER
001820           TO WE-Raw-Record OF ACCEPTED-WEATHER.
001830*
001840* Blank-city records are counted and dropped - they cannot be
001850* keyed into the master dataset downstream.
001860     IF WER-City OF ACCEPTED-WEATHER = SPACES
001870        ADD 1 TO WS-Sk-Ct
001880        GO TO AA100-Exit.
001890*
001900* Calm wind - missing speed/direction defaults to zero, same
001910* rule as the old feed's own defaulting used to apply upstream.
001920     IF WER-Wind-Speed OF ACCEPTED-WEATHER = SPACES
001930        MOVE ZERO TO WER-Wind-Speed OF ACCEPTED-WEATHER.
001940     IF WER-Wind-Direction OF ACCEPTED-WEATHER = SPACES
001950        MOVE ZERO TO WER-Wind-Direction OF ACCEPTED-WEATHER.
001960*
001970     WRITE WE-Raw-Record OF ACCEPTED-WEATHER.
001980     IF WS-Acc-Status NOT = "00"
001990        SET WE-EOF-Raw TO TRUE
002000        GO TO AA100-Exit.
002010*
002020     ADD 1 TO WS-Ac-Ct.
002030*
002040 AA100-Exit.  EXIT SECTION.
