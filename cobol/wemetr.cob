000010********************************************
000020*                                          *
000030*  Record Definition For Data Quality      *
000040*       Metrics File  - One Per Run         *
000050********************************************
000060* File size 91 bytes.
000070*
000080* 08/11/25 vbc - Created.
000090*
000100 01  WE-Quality-Metrics-Record.
000110     03  WEQ-Total-Records-Input     pic 9(6).
000120     03  WEQ-Total-Records-Output    pic 9(6).
000130     03  WEQ-Data-Retention-Rate     pic 9v9(4).
000140     03  WEQ-Average-Quality-Score   pic 9(3)v9(2).
000150     03  WEQ-Unique-Cities           pic 9(4).
000160     03  WEQ-Unique-Countries        pic 9(4).
000170     03  WEQ-Timestamp-Min           pic x(19).
000180     03  WEQ-Timestamp-Max           pic x(19).
000190     03  WEQ-Run-Date                pic x(10).
000200     03  filler                      pic x(09).
