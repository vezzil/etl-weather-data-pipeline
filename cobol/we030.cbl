000010*****************************************************************
000020*                                                               *
000030*                    Weather Extract - Load                     *
000040*     Match-Merge Upsert Of The Transformed Batch Into The       *
000050*          Master Weather Dataset, Plus Load History             *
000060*                    And Database Summary                        *
000070*                                                               *
000080*****************************************************************
000090*
000100 IDENTIFICATION          DIVISION.
000110*===============================
000120*
000130***
000140 PROGRAM-ID.         WE030.
000150***
000160 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000170 INSTALLATION.       APPLEWOOD COMPUTERS.
000180 DATE-WRITTEN.       19/08/1987.
000190 DATE-COMPILED.
000200 SECURITY.           COPYRIGHT (C) 1987-2007 & LATER, V B COEN.
000210*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000220*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000230***
000240*    REMARKS.            LOAD PHASE OF THE NIGHTLY WEATHER EXTRACT
000250*                        RUN.  MATCH-MERGES THE TRANSFORMED BATCH
000260*                        FROM WE020 AGAINST THE SORTED MASTER
000270*                        WEATHER DATASET - REPLACING THE MEASURED
000280*                        FIELDS OF A MATCHING RECORD, APPENDING A
000290*                        NEW ONE OTHERWISE - THEN WRITES THE LOAD
000300*                        HISTORY RECORD AND RE-COMPUTES THE
000310*                        DATABASE SUMMARY OVER THE NEW MASTER.
000320***
000330*    CALLED BY.          WE000.
000340*    CALLED MODULES.     NONE.
000350***
000360*    FILES USED.         TRNWEA.  TRANSFORMED BATCH (INPUT).
000370*                        MSTWEA.  OLD MASTER WEATHER (INPUT, SORTED
000380*                                 BY CITY + COUNTRY + TIMESTAMP).
000390*                        MSTWEO.  NEW MASTER WEATHER (OUTPUT).
000400*                        LODHIS.  LOAD HISTORY (OUTPUT EXTEND).
000410***
000420*    ERROR MESSAGES USED.
000430*                        WE021, WE022, WE023, WE024, WE025.
000440***
000450* CHANGES:
000460* 19/08/87 vbc - 1.0.00 Created.
000470* 02/03/88 vbc -    .01 Old master now optional at open - file status
000480*                       35 treated as an empty master, not an abort -
000490*                       first-ever run had no MSTWEA yet.
000500* 17/09/89 djm  -    .02 Batch now sorted in memory before the merge,
000510*                       was assumed pre-sorted - WE020 does not
000520*                       guarantee output order matches the master key.
000530* 04/04/91 vbc -    .03 Malformed batch rows (blank key) now counted
000540*                       as failed and skipped, was aborting the run.
000550* 22/01/93 rjh  -    .04 Database summary now accumulated during the
000560*                       merge pass itself, was a separate re-read of
000570*                       MSTWEO after close - saved a full file pass.
000580* 13/07/95 vbc -    .05 Distinct city/country counts for the summary
000590*                       added, were master total only.
000600* 17/11/98 vbc - 1.1.00 Year 2000 readiness review - timestamp field
000610*                       is already CCYY-MM-DD, nothing to change.
000620* 05/06/99 vbc -    .01 Y2K sign-off - merge key comparison re-tested
000630*                       across the century roll, no issues found.
000640* 12/04/01 vbc -    .02 Batch table raised to 2000 entries, was 500 -
000650*                       matches the WE020 change of the same date.
000660* 09/10/03 djm  -    .03 Load-history source-info text widened, was
000670*                       truncating the count on a four-figure batch.
000680* 14/05/06 djm  -    .04 Minor - display text realigned for the new
000690*                       80-column console, no logic change.
000700***
000710**************************************************************************
000720*
000730 ENVIRONMENT             DIVISION.
000740*===============================
000750*
000760 CONFIGURATION           SECTION.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM
000790     CLASS WE-UPPER-ALPHA IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000800     CLASS WE-LOWER-ALPHA IS "abcdefghijklmnopqrstuvwxyz"
000810     UPSI-0 IS WE-TEST-SWITCH.
000820*
000830 INPUT-OUTPUT            SECTION.
000840 FILE-CONTROL.
000850     SELECT TRANSFORMED-OUT  ASSIGN TO "TRNWEA"
000860                             ORGANIZATION IS SEQUENTIAL
000870                             FILE STATUS IS WS-Trn-Status.
000880     SELECT MASTER-WEATHER-IN  ASSIGN TO "MSTWEA"
000890                             ORGANIZATION IS SEQUENTIAL
000900                             FILE STATUS IS WS-Mas-In-Status.
000910     SELECT MASTER-WEATHER-OUT ASSIGN TO "MSTWEO"
000920                             ORGANIZATION IS SEQUENTIAL
000930                             FILE STATUS IS WS-Mas-Out-Status.
000940     SELECT LOAD-HISTORY-OUT  ASSIGN TO "LODHIS"
000950                             ORGANIZATION IS SEQUENTIAL
000960                             FILE STATUS IS WS-Lod-Status.
000970*
000980 DATA                    DIVISION.
000990*===============================
001000*
001010 FILE                    SECTION.
001020*
001030 FD  TRANSFORMED-OUT.
001040     COPY "wemrec.cob".
001050*
001060 FD  MASTER-WEATHER-IN.
001070     COPY "wemrec.cob".
001080*
001090 FD  MASTER-WEATHER-OUT.
001100     COPY "wemrec.cob".
001110*
001120 FD  LOAD-HISTORY-OUT.
001130     COPY "welhis.cob".
001140*
001150 WORKING-STORAGE         SECTION.
001160*-----------------------
001170 77  Prog-Name            PIC X(17)  VALUE "WE030 (1.1.00.04)".
001180 77  WS-Mas-EOF-Switch    PIC X      VALUE "N".
001190         88  WE-EOF-Mas                  VALUE "Y".
001200*
001210 01  WS-Status-Fields.
001220     03  WS-Trn-Status        PIC XX     VALUE ZERO.
001230     03  WS-Mas-In-Status     PIC XX     VALUE ZERO.
001240     03  WS-Mas-Out-Status    PIC XX     VALUE ZERO.
001250     03  WS-Lod-Status        PIC XX     VALUE ZERO.
001260     03  filler               PIC X(02).
001270*
001280* Same four status codes, viewed as a table for the file-status
001290* sweep WE040 runs over the whole run-control chain at tidy-up.
001300 01  WS-Status-Tbl REDEFINES WS-Status-Fields.
001310     03  WS-Status-Entry        PIC XX  OCCURS 5 TIMES.
001320*
001330 01  WS-Disp-Count               PIC ZZZ,ZZ9.
001340 01  WS-Disp-Count-N REDEFINES WS-Disp-Count
001350                                 PIC 9(6).
001360*
001370* One entry per transformed reading for the run - same 2000-entry
001380* ceiling as the WE020 batch table, see the Apr 01 change above.
001390 01  WE-Batch-Table.
001400     03  WE-Batch-Ct           PIC 9(4) COMP VALUE ZERO.
001410     03  WL-Entry OCCURS 2000 TIMES.
001420         05  WL-City                 PIC X(30).
001430         05  WL-Country              PIC X(02).
001440         05  WL-Timestamp            PIC X(19).
001450         05  WL-Temperature          PIC s9(3)v9(1) sign leading separate.
001460         05  WL-Feels-Like           PIC s9(3)v9(1) sign leading separate.
001470         05  WL-Humidity             PIC s9(3)      sign leading separate.
001480         05  WL-Pressure             PIC s9(4)      sign leading separate.
001490         05  WL-Description          PIC X(30).
001500         05  WL-Wind-Speed           PIC s9(3)v9(1) sign leading separate.
001510         05  WL-Wind-Direction       PIC s9(3)      sign leading separate.
001520         05  WL-Cloudiness           PIC s9(3)      sign leading separate.
001530         05  WL-Visibility           PIC s9(3)v9(1) sign leading separate.
001540         05  WL-Lat                  PIC s9(3)v9(6) sign leading separate.
001550         05  WL-Lon                  PIC s9(3)v9(6) sign leading separate.
001560         05  WL-Date                 PIC X(10).
001570         05  WL-Hour                 PIC 9(2).
001580         05  WL-Day-Of-Week          PIC X(9).
001590         05  WL-Month-Name           PIC X(9).
001600         05  WL-Season               PIC X(6).
001610         05  WL-Temp-Category        PIC X(8).
001620         05  WL-Humidity-Category    PIC X(8).
001630         05  WL-Wind-Category        PIC X(8).
001640         05  WL-Comfort-Index        PIC s9(3)v9(1) sign leading separate.
001650         05  WL-Location             PIC X(34).
001660         05  WL-Coord-String         PIC X(25).
001670         05  WL-Quality-Score        PIC 9(3).
001680         05  filler                  PIC X(02).
001690*
001700* Blind swap buffer for the in-memory sort below - one full entry,
001710* same total width as WL-Entry, moved as a straight group copy.
001720 01  WS-Swap-Entry.
001730     03  WX-City                 PIC X(30).
001740     03  WX-Country              PIC X(02).
001750     03  WX-Timestamp            PIC X(19).
001760     03  WX-Temperature          PIC s9(3)v9(1) sign leading separate.
001770     03  WX-Feels-Like           PIC s9(3)v9(1) sign leading separate.
001780     03  WX-Humidity             PIC s9(3)      sign leading separate.
001790     03  WX-Pressure             PIC s9(4)      sign leading separate.
001800     03  WX-Description          PIC X(30).
001810     03  WX-Wind-Speed           PIC s9(3)v9(1) sign leading separate.
001820     03  WX-Wind-Direction       PIC s9(3)      sign leading separate.
001830     03  WX-Cloudiness           PIC s9(3)      sign leading separate.
001840     03  WX-Visibility           PIC s9(3)v9(1) sign leading separate.
001850     03  WX-Lat                  PIC s9(3)v9(6) sign leading separate.
001860     03  WX-Lon                  PIC s9(3)v9(6) sign leading separate.
001870     03  WX-Date                 PIC X(10).
001880     03  WX-Hour                 PIC 9(2).
001890     03  WX-Day-Of-Week          PIC X(9).
001900     03  WX-Month-Name           PIC X(9).
001910     03  WX-Season               PIC X(6).
001920     03  WX-Temp-Category        PIC X(8).
001930     03  WX-Humidity-Category    PIC X(8).
001940     03  WX-Wind-Category        PIC X(8).
001950     03  WX-Comfort-Index        PIC s9(3)v9(1) sign leading separate.
001960     03  WX-Location             PIC X(34).
001970     03  WX-Coord-String         PIC X(25).
001980     03  WX-Quality-Score        PIC 9(3).
001990     03  filler                  PIC X(02).
002000*
002010 01  WE-Subscripts.
002020     03  WT-Idx                PIC 9(4) COMP.
002030     03  WT-Idx2                PIC 9(4) COMP.
002040     03  filler                 PIC X(02).
002050*
002060* Load/update/failed tally, redefined as a table purely so it can
002070* be cleared in one MOVE the way WE010 clears its own counters.
002080 01  WS-Load-Counts.
002090     03  WS-Load-Ct              PIC 9(6) COMP.
002100     03  WS-Upd-Ct               PIC 9(6) COMP.
002110     03  WS-Fail-Ct              PIC 9(6) COMP.
002120 01  WS-Load-Counts-Alt REDEFINES WS-Load-Counts.
002130     03  WS-Load-Tbl             PIC 9(6) COMP OCCURS 3 TIMES.
002140*
002150* Database-summary accumulators, built up one write at a time as
002160* the merge pass goes - no second pass over MSTWEO is needed.
002170 01  WS-Sum-Accum.
002180     03  WS-Sum-Total-Ct         PIC 9(6) COMP.
002190     03  WS-Sum-Temp-Sum         PIC s9(7)v9(1) COMP.
002200     03  WS-Sum-Humid-Sum        PIC s9(7) COMP.
002210     03  WS-Sum-Qual-Sum         PIC 9(8) COMP.
002220     03  WS-Sum-Ts-Min           PIC X(19)  VALUE ALL "9".
002230     03  WS-Sum-Ts-Max           PIC X(19)  VALUE ALL "0".
002240     03  filler                  PIC X(02).
002250*
002260* Distinct-value tables for the summary's unique city/country
002270* counts - plain linear search, same idiom WE020 uses.
002280 01  WE-City-Work.
002290     03  WE-City-Ct             PIC 9(4) COMP VALUE ZERO.
002300     03  WT-City-Seen           PIC X(30)  OCCURS 500 TIMES.
002310     03  filler                 PIC X(02).
002320 01  WE-Country-Work.
002330     03  WE-Country-Ct          PIC 9(4) COMP VALUE ZERO.
002340     03  WT-Country-Seen        PIC X(02)  OCCURS 100 TIMES.
002350     03  filler                 PIC X(02).
002360 01  WS-Found-Flag          PIC X.
002370             88  WE-Already-Seen            VALUE "Y".
002380*
002390 01  WS-Key-Result          PIC X      VALUE SPACE.
002400*
002410 01  Error-Messages.
002420     03  WE021 PIC X(40) VALUE "WE021 Cannot open TRNWEA - aborting run".
002430     03  WE022 PIC X(40) VALUE "WE022 Cannot open MSTWEA - aborting run".
002440     03  WE023 PIC X(40) VALUE "WE023 Cannot open MSTWEO - aborting run".
002450     03  WE024 PIC X(40) VALUE "WE024 Cannot open LODHIS - aborting run".
002460     03  WE025 PIC X(40) VALUE "WE025 Batch table full - exceeds 2000".
002470     03  filler                 PIC X(02).
002480*
002490 LINKAGE                 SECTION.
002500*==============
002510*
002520 01  WE-Run-Control.
002530     COPY "wecntl.cob".
002540*
002550 PROCEDURE  DIVISION USING WE-Run-Control.
002560*========================================
002570*
002580 AA000-Main              SECTION.
002590*************************************
002600     MOVE ZERO TO WS-Load-Counts WS-Sum-Accum.
002610     MOVE ZERO TO WE-City-Ct WE-Country-Ct.
002620     MOVE "N" TO WS-Mas-EOF-Switch.
002630*
002640     OPEN INPUT TRANSFORMED-OUT.
002650     IF WS-Trn-Status NOT = "00"
002660        DISPLAY WE021
002670        MOVE 8 TO RETURN-CODE
002680        GOBACK.
002690*
002700* An empty MSTWEA (file status 35) is a first-ever run, not an
002710* error - the merge below simply inserts every batch record.
002720     OPEN INPUT MASTER-WEATHER-IN.
002730     IF WS-Mas-In-Status = "35" OR WS-Mas-In-Status = "05"
002740        SET WE-EOF-Mas TO TRUE
002750     ELSE
002760        IF WS-Mas-In-Status NOT = "00"
002770           DISPLAY WE022
002780           CLOSE TRANSFORMED-OUT
002790           MOVE 8 TO RETURN-CODE
002800           GOBACK
002810        END-IF
002820     END-IF.
002830*
002840     OPEN OUTPUT MASTER-WEATHER-OUT.
002850     IF WS-Mas-Out-Status NOT = "00"
002860        DISPLAY WE023
002870        CLOSE TRANSFORMED-OUT MASTER-WEATHER-IN
002880        MOVE 8 TO RETURN-CODE
002890        GOBACK.
002900*
002910     OPEN EXTEND LOAD-HISTORY-OUT.
002920     IF WS-Lod-Status = "05" OR WS-Lod-Status = "35"
002930        OPEN OUTPUT LOAD-HISTORY-OUT
002940     END-IF.
002950     IF WS-Lod-Status NOT = "00"
002960        DISPLAY WE024
002970        CLOSE TRANSFORMED-OUT MASTER-WEATHER-IN MASTER-WEATHER-OUT
002980        MOVE 8 TO RETURN-CODE
002990        GOBACK.
003000*
003010     PERFORM BB000-Load-Batch THRU BB000-Exit.
003020     PERFORM BB100-Sort-Batch THRU BB100-Exit.
003030*
003040     IF NOT WE-EOF-Mas
003050        PERFORM CC015-Read-Master THRU CC015-Exit
003060     END-IF.
003070     MOVE 1 TO WT-Idx.
003080     PERFORM CC020-Process-Pair THRU CC020-Exit
003090        UNTIL WE-EOF-Mas AND WT-Idx > WE-Batch-Ct.
003100*
003110     PERFORM WE380-Write-Load-History THRU WE380-Exit.
003120     PERFORM WE390-Compute-Data-Summary THRU WE390-Exit.
003130*
003140     CLOSE TRANSFORMED-OUT MASTER-WEATHER-IN MASTER-WEATHER-OUT
003150           LOAD-HISTORY-OUT.
003160*
003170     MOVE WS-Load-Ct TO WC-Records-Loaded.
003180     MOVE WS-Upd-Ct  TO WC-Records-Updated.
003190     MOVE WS-Fail-Ct TO WC-Records-Failed.
003200     MOVE "SUCCESS"  TO WC-Load-Status.
003210*
003220     DISPLAY Prog-Name " - records loaded    " WS-Load-Ct.
003230     DISPLAY Prog-Name " - records updated   " WS-Upd-Ct.
003240     DISPLAY Prog-Name " - records failed    " WS-Fail-Ct.
003250     DISPLAY Prog-Name " - master total now  " WS-Sum-Total-Ct.
003260     MOVE ZERO TO RETURN-CODE.
003270     GOBACK.
003280*
003290 AA000-Exit.  EXIT SECTION.
003300*
003310 BB000-Load-Batch        SECTION.
003320*********************************
003330* Reads the whole transformed batch into WE-Batch-Table so it can
003340* be sorted into master key order before the merge pass below.
003350     PERFORM BB010-Read-One THRU BB010-Exit
003360        UNTIL WS-Trn-Status = "10" OR WS-Trn-Status NOT = "00".
003370*
003380 BB000-Exit.  EXIT SECTION.
003390*
003400 BB010-Read-One           SECTION.
003410**********************************
003420     READ TRANSFORMED-OUT
003430        AT END
003440           MOVE "10" TO WS-Trn-Status
003450           GO TO BB010-Exit.
003460*
003470     IF WS-Trn-Status NOT = "00"
003480        GO TO BB010-Exit.
003490*
003500* A blank key cannot be upserted into the master - counted as a
003510* failed load, not carried into the batch table at all.
003520     IF WEM-City OF TRANSFORMED-OUT = SPACES
003530        OR WEM-Country OF TRANSFORMED-OUT = SPACES
003540        OR WEM-Timestamp OF TRANSFORMED-OUT = SPACES
003550           ADD 1 TO WS-Fail-Ct
003560           GO TO BB010-Exit.
003570*
003580     IF WE-Batch-Ct >= 2000
003590        DISPLAY WE025
003600        MOVE "10" TO WS-Trn-Status
003610        GO TO BB010-Exit.
003620*
003630     ADD 1 TO WE-Batch-Ct.
003640     MOVE WEM-City OF TRANSFORMED-OUT          
003650        TO WL-City (WE-Batch-Ct).
003660     MOVE WEM-Country OF TRANSFORMED-OUT       
003670        TO WL-Country (WE-Batch-Ct).
003680     MOVE WEM-Timestamp OF TRANSFORMED-OUT     
003690        TO WL-Timestamp (WE-Batch-Ct).
003700     MOVE WEM-Temperature OF TRANSFORMED-OUT   
003710        TO WL-Temperature (WE-Batch-Ct).
003720     MOVE WEM-Feels-Like OF TRANSFORMED-OUT    
003730        TO WL-Feels-Like (WE-Batch-Ct).
003740     MOVE WEM-Humidity OF TRANSFORMED-OUT      
003750        TO WL-Humidity (WE-Batch-Ct).
003760     MOVE WEM-Pressure OF TRANSFORMED-OUT      
003770        TO WL-Pressure (WE-Batch-Ct).
003780     MOVE WEM-Description OF TRANSFORMED-OUT   
003790        TO WL-Description (WE-Batch-Ct).
003800     MOVE WEM-Wind-Speed OF TRANSFORMED-OUT    
003810        TO WL-Wind-Speed (WE-Batch-Ct).
003820     MOVE WEM-Wind-Direction OF TRANSFORMED-OUT
003830        TO WL-Wind-Direction (WE-Batch-Ct).
003840     MOVE WEM-Cloudiness OF TRANSFORMED-OUT    
003850        TO WL-Cloudiness (WE-Batch-Ct).
003860     MOVE WEM-Visibility OF TRANSFORMED-OUT    
003870        TO WL-Visibility (WE-Batch-Ct).
003880     MOVE WEM-Lat OF TRANSFORMED-OUT           
003890        TO WL-Lat (WE-Batch-Ct).
003900     MOVE WEM-Lon OF TRANSFORMED-OUT           
003910        TO WL-Lon (WE-Batch-Ct).
003920     MOVE WEM-Date OF TRANSFORMED-OUT          
003930        TO WL-Date (WE-Batch-Ct).
003940     MOVE WEM-Hour OF TRANSFORMED-OUT          
003950        TO WL-Hour (WE-Batch-Ct).
003960     MOVE WEM-Day-Of-Week OF TRANSFORMED-OUT   
003970        TO WL-Day-Of-Week (WE-Batch-Ct).
003980     MOVE WEM-Month-Name OF TRANSFORMED-OUT    
003990        TO WL-Month-Name (WE-Batch-Ct).
004000     MOVE WEM-Season OF TRANSFORMED-OUT        
004010        TO WL-Season (WE-Batch-Ct).
004020     MOVE WEM-Temp-Category OF TRANSFORMED-OUT 
004030        TO WL-Temp-Category (WE-Batch-Ct).
004040     MOVE WEM-Humidity-Category OF TRANSFORMED-OUT
004050        TO WL-Humidity-Category (WE-Batch-Ct).
004060     MOVE WEM-Wind-Category OF TRANSFORMED-OUT 
004070        TO WL-Wind-Category (WE-Batch-Ct).
004080     MOVE WEM-Comfort-Index OF TRANSFORMED-OUT 
004090        TO WL-Comfort-Index (WE-Batch-Ct).
004100     MOVE WEM-Location OF TRANSFORMED-OUT      
004110        TO WL-Location (WE-Batch-Ct).
004120     MOVE WEM-Coord-String OF TRANSFORMED-OUT  
004130        TO WL-Coord-String (WE-Batch-Ct).
004140     MOVE WEM-Quality-Score OF TRANSFORMED-OUT 
004150        TO WL-Quality-Score (WE-Batch-Ct).
004160*
004170 BB010-Exit.  EXIT SECTION.
004180*
004190 BB100-Sort-Batch         SECTION.
004200**********************************
004210* Classic bubble sort into city + country + timestamp order - the
004220* merge pass below needs the batch in the same order as MSTWEA.
004230     IF WE-Batch-Ct > 1
004240        PERFORM BB110-Outer-Pass
004250           VARYING WT-Idx FROM 1 BY 1 UNTIL WT-Idx >= WE-Batch-Ct
004260     END-IF.
004270*
004280 BB100-Exit.  EXIT SECTION.
004290*
004300 BB110-Outer-Pass         SECTION.
004310**********************************
004320     PERFORM BB120-Inner-Compare
004330        VARYING WT-Idx2 FROM 1 BY 1
004340        UNTIL WT-Idx2 > WE-Batch-Ct - WT-Idx.
004350*
004360 BB110-Exit.  EXIT SECTION.
004370*
004380 BB120-Inner-Compare      SECTION.
004390**********************************
004400     IF WL-City (WT-Idx2) > WL-City (WT-Idx2 + 1)
004410        PERFORM BB130-Swap-Entries THRU BB130-Exit
004420     ELSE
004430        IF WL-City (WT-Idx2) = WL-City (WT-Idx2 + 1)
004440           AND WL-Country (WT-Idx2) > WL-Country (WT-Idx2 + 1)
004450              PERFORM BB130-Swap-Entries THRU BB130-Exit
004460        ELSE
004470           IF WL-City (WT-Idx2) = WL-City (WT-Idx2 + 1)
004480              AND WL-Country (WT-Idx2) = WL-Country (WT-Idx2 + 1)
004490              AND WL-Timestamp (WT-Idx2) > WL-Timestamp (WT-Idx2 + 1)
004500                 PERFORM BB130-Swap-Entries THRU BB130-Exit
004510           END-IF
004520        END-IF
004530     END-IF.
004540*
004550 BB120-Exit.  EXIT SECTION.
004560*
004570 BB130-Swap-Entries       SECTION.
004580**********************************
004590     MOVE WL-Entry (WT-Idx2)     TO WS-Swap-Entry.
004600     MOVE WL-Entry (WT-Idx2 + 1) TO WL-Entry (WT-Idx2).
004610     MOVE WS-Swap-Entry          TO WL-Entry (WT-Idx2 + 1).
004620*
004630 BB130-Exit.  EXIT SECTION.
004640*
004650 CC015-Read-Master        SECTION.
004660**********************************
004670     READ MASTER-WEATHER-IN
004680        AT END
004690           SET WE-EOF-Mas TO TRUE
004700           GO TO CC015-Exit.
004710*
004720     IF WS-Mas-In-Status NOT = "00"
004730        SET WE-EOF-Mas TO TRUE
004740        GO TO CC015-Exit.
004750*
004760 CC015-Exit.  EXIT SECTION.
004770*
004780 CC020-Process-Pair       SECTION.
004790**********************************
004800* Classic master-file balance-line merge - WS-Key-Result tells us
004810* whether the old master record, the batch record, or a merge of
004820* the two should go to the new master next.
004830     PERFORM CC050-Compare-Keys THRU CC050-Exit.
004840*
004850     IF WS-Key-Result = "L"
004860        PERFORM CC030-Write-Master-Only THRU CC030-Exit
004870     ELSE
004880        IF WS-Key-Result = "G"
004890           PERFORM CC040-Write-Batch-Insert THRU CC040-Exit
004900        ELSE
004910           PERFORM CC045-Write-Merge-Update THRU CC045-Exit
004920        END-IF
004930     END-IF.
004940*
004950 CC020-Exit.  EXIT SECTION.
004960*
004970 CC050-Compare-Keys       SECTION.
004980**********************************
004990     IF WE-EOF-Mas
005000        MOVE "G" TO WS-Key-Result
005010        GO TO CC050-Exit.
005020*
005030     IF WT-Idx > WE-Batch-Ct
005040        MOVE "L" TO WS-Key-Result
005050        GO TO CC050-Exit.
005060*
005070     IF WEM-City OF MASTER-WEATHER-IN < WL-City (WT-Idx)
005080        MOVE "L" TO WS-Key-Result
005090        GO TO CC050-Exit.
005100     IF WEM-City OF MASTER-WEATHER-IN > WL-City (WT-Idx)
005110        MOVE "G" TO WS-Key-Result
005120        GO TO CC050-Exit.
005130*
005140     IF WEM-Country OF MASTER-WEATHER-IN < WL-Country (WT-Idx)
005150        MOVE "L" TO WS-Key-Result
005160        GO TO CC050-Exit.
005170     IF WEM-Country OF MASTER-WEATHER-IN > WL-Country (WT-Idx)
005180        MOVE "G" TO WS-Key-Result
005190        GO TO CC050-Exit.
005200*
005210     IF WEM-Timestamp OF MASTER-WEATHER-IN < WL-Timestamp (WT-Idx)
005220        MOVE "L" TO WS-Key-Result
005230        GO TO CC050-Exit.
005240     IF WEM-Timestamp OF MASTER-WEATHER-IN > WL-Timestamp (WT-Idx)
005250        MOVE "G" TO WS-Key-Result
005260        GO TO CC050-Exit.
005270*
005280     MOVE "E" TO WS-Key-Result.
005290*
005300 CC050-Exit.  EXIT SECTION.
005310*
005320 CC030-Write-Master-Only  SECTION.
005330**********************************
005340* No batch record for this key - the old master row passes through
005350* to the new master unchanged.
005360     MOVE WE-Master-Record OF MASTER-WEATHER-IN
005370        TO WE-Master-Record OF MASTER-WEATHER-OUT.
005380     WRITE WE-Master-Record OF MASTER-WEATHER-OUT.
005390     IF WS-Mas-Out-Status NOT = "00"
005400        ADD 1 TO WS-Fail-Ct
005410     ELSE
005420        PERFORM CC060-Accumulate-Summary THRU CC060-Exit
005430     END-IF.
005440*
005450     PERFORM CC015-Read-Master THRU CC015-Exit.
005460*
005470 CC030-Exit.  EXIT SECTION.
005480*
005490 CC040-Write-Batch-Insert SECTION.
005500**********************************
005510* No existing master row for this key - the batch record is a new
005520* city/country/timestamp, appended to the new master as-is.
005530     MOVE WL-City (WT-Idx)            
005540        TO WEM-City OF MASTER-WEATHER-OUT.
005550     MOVE WL-Country (WT-Idx)         
005560        TO WEM-Country OF MASTER-WEATHER-OUT.
005570     MOVE WL-Timestamp (WT-Idx)       
005580        TO WEM-Timestamp OF MASTER-WEATHER-OUT.
005590     MOVE WL-Temperature (WT-Idx)     
005600        TO WEM-Temperature OF MASTER-WEATHER-OUT.
005610     MOVE WL-Feels-Like (WT-Idx)      
005620        TO WEM-Feels-Like OF MASTER-WEATHER-OUT.
005630     MOVE WL-Humidity (WT-Idx)        
005640        TO WEM-Humidity OF MASTER-WEATHER-OUT.
005650     MOVE WL-Pressure (WT-Idx)        
005660        TO WEM-Pressure OF MASTER-WEATHER-OUT.
005670     MOVE WL-Description (WT-Idx)     
005680        TO WEM-Description OF MASTER-WEATHER-OUT.
005690     MOVE WL-Wind-Speed (WT-Idx)      
005700        TO WEM-Wind-Speed OF MASTER-WEATHER-OUT.
005710     MOVE WL-Wind-Direction (WT-Idx)  
005720        TO WEM-Wind-Direction OF MASTER-WEATHER-OUT.
005730     MOVE WL-Cloudiness (WT-Idx)      
005740        TO WEM-Cloudiness OF MASTER-WEATHER-OUT.
005750     MOVE WL-Visibility (WT-Idx)      
005760        TO WEM-Visibility OF MASTER-WEATHER-OUT.
005770     MOVE WL-Lat (WT-Idx)             
005780        TO WEM-Lat OF MASTER-WEATHER-OUT.
005790     MOVE WL-Lon (WT-Idx)             
005800        TO WEM-Lon OF MASTER-WEATHER-OUT.
005810     MOVE WL-Date (WT-Idx)            
005820        TO WEM-Date OF MASTER-WEATHER-OUT.
005830     MOVE WL-Hour (WT-Idx)            
005840        TO WEM-Hour OF MASTER-WEATHER-OUT.
005850     MOVE WL-Day-Of-Week (WT-Idx)     
005860        TO WEM-Day-Of-Week OF MASTER-WEATHER-OUT.
005870     MOVE WL-Month-Name (WT-Idx)      
005880        TO WEM-Month-Name OF MASTER-WEATHER-OUT.
005890     MOVE WL-Season (WT-Idx)          
005900        TO WEM-Season OF MASTER-WEATHER-OUT.
005910     MOVE WL-Temp-Category (WT-Idx)   
005920        TO WEM-Temp-Category OF MASTER-WEATHER-OUT.
005930     MOVE WL-Humidity-Category (WT-Idx)
005940        TO WEM-Humidity-Category OF MASTER-WEATHER-OUT.
005950     MOVE WL-Wind-Category (WT-Idx)   
005960        TO WEM-Wind-Category OF MASTER-WEATHER-OUT.
005970     MOVE WL-Comfort-Index (WT-Idx)   
005980        TO WEM-Comfort-Index OF MASTER-WEATHER-OUT.
005990     MOVE WL-Location (WT-Idx)        
006000        TO WEM-Location OF MASTER-WEATHER-OUT.
006010     MOVE WL-Coord-String (WT-Idx)    
006020        TO WEM-Coord-String OF MASTER-WEATHER-OUT.
006030     MOVE WL-Quality-Score (WT-Idx)   
006040        TO WEM-Quality-Score OF MASTER-WEATHER-OUT.
006050*
006060     WRITE WE-Master-Record OF MASTER-WEATHER-OUT.
006070     IF WS-Mas-Out-Status NOT = "00"
006080        ADD 1 TO WS-Fail-Ct
006090     ELSE
006100        ADD 1 TO WS-Load-Ct
006110        PERFORM CC060-Accumulate-Summary THRU CC060-Exit
006120     END-IF.
006130*
006140     ADD 1 TO WT-Idx.
006150*
006160 CC040-Exit.  EXIT SECTION.
006170*
006180 CC045-Write-Merge-Update SECTION.
006190**********************************
006200* Key matches - only the measured fields are replaced from the
006210* batch; the derived temporal fields keep the old master's values.
006220     MOVE WE-Master-Record OF MASTER-WEATHER-IN
006230        TO WE-Master-Record OF MASTER-WEATHER-OUT.
006240*
006250     MOVE WL-Temperature (WT-Idx)     
006260        TO WEM-Temperature OF MASTER-WEATHER-OUT.
006270     MOVE WL-Feels-Like (WT-Idx)      
006280        TO WEM-Feels-Like OF MASTER-WEATHER-OUT.
006290     MOVE WL-Humidity (WT-Idx)        
006300        TO WEM-Humidity OF MASTER-WEATHER-OUT.
006310     MOVE WL-Pressure (WT-Idx)        
006320        TO WEM-Pressure OF MASTER-WEATHER-OUT.
006330     MOVE WL-Description (WT-Idx)     
006340        TO WEM-Description OF MASTER-WEATHER-OUT.
006350     MOVE WL-Wind-Speed (WT-Idx)      
006360        TO WEM-Wind-Speed OF MASTER-WEATHER-OUT.
006370     MOVE WL-Wind-Direction (WT-Idx)  
006380        TO WEM-Wind-Direction OF MASTER-WEATHER-OUT.
006390     MOVE WL-Cloudiness (WT-Idx)      
006400        TO WEM-Cloudiness OF MASTER-WEATHER-OUT.
006410     MOVE WL-Visibility (WT-Idx)      
006420        TO WEM-Visibility OF MASTER-WEATHER-OUT.
006430     MOVE WL-Quality-Score (WT-Idx)   
006440        TO WEM-Quality-Score OF MASTER-WEATHER-OUT.
006450*
006460     WRITE WE-Master-Record OF MASTER-WEATHER-OUT.
006470     IF WS-Mas-Out-Status NOT = "00"
006480        ADD 1 TO WS-Fail-Ct
006490     ELSE
006500        ADD 1 TO WS-Upd-Ct
006510        PERFORM CC060-Accumulate-Summary THRU CC060-Exit
006520     END-IF.
006530*
006540     PERFORM CC015-Read-Master THRU CC015-Exit.
006550     ADD 1 TO WT-Idx.
006560*
006570 CC045-Exit.  EXIT SECTION.
006580*
006590 CC060-Accumulate-Summary SECTION.
006600**********************************
006610* Runs once for every record that actually lands on the new
006620* master, whatever path it came by - gives the database summary
006630* without a second pass over MSTWEO.
006640     ADD 1 TO WS-Sum-Total-Ct.
006650     ADD WEM-Temperature OF MASTER-WEATHER-OUT TO WS-Sum-Temp-Sum.
006660     ADD WEM-Humidity OF MASTER-WEATHER-OUT    TO WS-Sum-Humid-Sum.
006670     ADD WEM-Quality-Score OF MASTER-WEATHER-OUT TO WS-Sum-Qual-Sum.
006680*
006690     IF WEM-Timestamp OF MASTER-WEATHER-OUT < WS-Sum-Ts-Min
006700        MOVE WEM-Timestamp OF MASTER-WEATHER-OUT TO WS-Sum-Ts-Min
006710     END-IF.
006720     IF WEM-Timestamp OF MASTER-WEATHER-OUT > WS-Sum-Ts-Max
006730        MOVE WEM-Timestamp OF MASTER-WEATHER-OUT TO WS-Sum-Ts-Max
006740     END-IF.
006750*
006760     MOVE "N" TO WS-Found-Flag.
006770     PERFORM CC070-Scan-Cities
006780        VARYING WT-Idx2 FROM 1 BY 1
006790        UNTIL WT-Idx2 > WE-City-Ct OR WE-Already-Seen.
006800     IF NOT WE-Already-Seen AND WE-City-Ct < 500
006810        ADD 1 TO WE-City-Ct
006820        MOVE WEM-City OF MASTER-WEATHER-OUT TO WT-City-Seen (WE-City-Ct)
006830     END-IF.
006840*
006850     MOVE "N" TO WS-Found-Flag.
006860     PERFORM CC080-Scan-Countries
006870        VARYING WT-Idx2 FROM 1 BY 1
006880        UNTIL WT-Idx2 > WE-Country-Ct OR WE-Already-Seen.
006890     IF NOT WE-Already-Seen AND WE-Country-Ct < 100
006900        ADD 1 TO WE-Country-Ct
006910        MOVE WEM-Country OF MASTER-WEATHER-OUT
006920           TO WT-Country-Seen (WE-Country-Ct)
006930     END-IF.
006940*
006950 CC060-Exit.  EXIT SECTION.
006960*
006970 CC070-Scan-Cities        SECTION.
006980**********************************
006990     IF WT-City-Seen (WT-Idx2) = WEM-City OF MASTER-WEATHER-OUT
007000        SET WE-Already-Seen TO TRUE
007010     END-IF.
007020*
007030 CC070-Exit.  EXIT SECTION.
007040*
007050 CC080-Scan-Countries     SECTION.
007060**********************************
007070     IF WT-Country-Seen (WT-Idx2) = WEM-Country OF MASTER-WEATHER-OUT
007080        SET WE-Already-Seen TO TRUE
007090     END-IF.
007100*
007110 CC080-Exit.  EXIT SECTION.
007120*
007130 WE380-Write-Load-History SECTION.
007140**********************************
007150     MOVE WS-Load-Ct TO WEL-Records-Loaded.
007160     MOVE WS-Upd-Ct  TO WEL-Records-Updated.
007170     MOVE WS-Fail-Ct TO WEL-Records-Failed.
007180     MOVE "SUCCESS"  TO WEL-Status.
007190     MOVE WC-Run-Date TO WEL-Run-Date.
007200*
007210     MOVE WE-Batch-Ct TO WS-Disp-Count.
007220     MOVE SPACES TO WEL-Source-Info.
007230     STRING "Total records: " DELIMITED BY SIZE
007240        WS-Disp-Count DELIMITED BY SIZE
007250        INTO WEL-Source-Info
007260     END-STRING.
007270*
007280     WRITE WE-Load-History-Record.
007290*
007300 WE380-Exit.  EXIT SECTION.
007310*
007320 WE390-Compute-Data-Summary SECTION.
007330**********************************
007340     MOVE WS-Sum-Total-Ct TO WC-Master-Total.
007350     MOVE WE-City-Ct      TO WC-Master-Cities.
007360     MOVE WE-Country-Ct   TO WC-Master-Countries.
007370     MOVE WS-Sum-Ts-Min   TO WC-Master-Ts-Min.
007380     MOVE WS-Sum-Ts-Max   TO WC-Master-Ts-Max.
007390*
007400     IF WS-Sum-Total-Ct = 0
007410        MOVE ZERO TO WC-Master-Avg-Temp
007420        MOVE ZERO TO WC-Master-Avg-Humid
007430        MOVE ZERO TO WC-Master-Avg-Qual
007440     ELSE
007450        COMPUTE WC-Master-Avg-Temp ROUNDED =
007460           WS-Sum-Temp-Sum / WS-Sum-Total-Ct
007470        COMPUTE WC-Master-Avg-Humid ROUNDED =
007480           WS-Sum-Humid-Sum / WS-Sum-Total-Ct
007490        COMPUTE WC-Master-Avg-Qual ROUNDED =
007500           WS-Sum-Qual-Sum / WS-Sum-Total-Ct
007510     END-IF.
007520*
007530 WE390-Exit.  EXIT SECTION.
