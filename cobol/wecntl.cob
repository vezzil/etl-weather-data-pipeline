000010********************************************
000020*                                          *
000030*  WE-Run-Control  -  Passed By Reference   *
000040*  we000 -> we010 -> we020 -> we030 -> we040 *
000050*  Carries run counts, drop reasons and      *
000060*  quality-gate results between phases,      *
000070*  same role as wscall.cob / wssystem.cob    *
000080*  play in the payroll chain.                *
000090********************************************
000100*
000110* 10/11/25 vbc - Created.
000120* 24/11/25 vbc - Added WC-Summary group for the database summary.
000130* 03/12/25 vbc - Added WC-Gate group, split out of WC-Load.
000140*
000150 01  WE-Run-Control.
000160     03  WC-Run-Date                 pic x(10).
000170     03  WC-Ingest.
000180         05  WC-Input-Count          pic 9(6) comp.
000190         05  WC-Skipped-Blank-City   pic 9(6) comp.
000200         05  WC-Accepted-Count       pic 9(6) comp.
000210     03  WC-Transform.
000220         05  WC-Dup-Dropped          pic 9(6) comp.
000230         05  WC-Missing-Dropped      pic 9(6) comp.
000240         05  WC-Outlier-Dropped      pic 9(6) comp.
000250         05  WC-Output-Count         pic 9(6) comp.
000260         05  WC-Retention-Rate       pic 9v9(4).
000270         05  WC-Avg-Quality-Score    pic 9(3)v9(2).
000280         05  WC-Unique-Cities        pic 9(4) comp.
000290         05  WC-Unique-Countries     pic 9(4) comp.
000300         05  WC-Timestamp-Min        pic x(19).
000310         05  WC-Timestamp-Max        pic x(19).
000320     03  WC-Load.
000330         05  WC-Records-Loaded       pic 9(6) comp.
000340         05  WC-Records-Updated      pic 9(6) comp.
000350         05  WC-Records-Failed       pic 9(6) comp.
000360         05  WC-Load-Status          pic x(10).
000370     03  WC-Summary.
000380         05  WC-Master-Total         pic 9(6) comp.
000390         05  WC-Master-Cities        pic 9(4) comp.
000400         05  WC-Master-Countries     pic 9(4) comp.
000410         05  WC-Master-Ts-Min        pic x(19).
000420         05  WC-Master-Ts-Max        pic x(19).
000430         05  WC-Master-Avg-Temp      pic s9(3)v9(2) sign leading separate.
000440         05  WC-Master-Avg-Humid     pic 9(3)v9(2).
000450         05  WC-Master-Avg-Qual      pic 9(3)v9(2).
000460     03  WC-Gate.
000470         05  WC-Gate-Retention-Ok    pic x.
000480         05  WC-Gate-Quality-Ok      pic x.
000490         05  WC-Gate-Count-Ok        pic x.
000500         05  WC-Run-Status           pic x(7).
000510     03  filler                      pic x(04).
