000010********************************************
000020*                                          *
000030*  Record Definition For Transformed /     *
000040*   Master Weather Observation File         *
000050*     Uses City + Country + Timestamp       *
000060*     as the upsert key  (no file KEY        *
000070*     clause - sequential match-merge)       *
000080********************************************
000090* File size 276 bytes.
000100*
000110* These field definitions may need changing.
000120*
000130* 06/11/25 vbc - Created.
000140* 21/11/25 vbc - Added Coord-String & Location, trimmed filler.
000150*
000160 01  WE-Master-Record.
000170     03  WEM-City                pic x(30).
000180     03  WEM-Country             pic x(02).
000190     03  WEM-Timestamp           pic x(19).
000200     03  WEM-Temperature         pic s9(3)v9(1) sign leading separate.
000210     03  WEM-Feels-Like          pic s9(3)v9(1) sign leading separate.
000220     03  WEM-Humidity            pic s9(3)      sign leading separate.
000230     03  WEM-Pressure            pic s9(4)      sign leading separate.
000240     03  WEM-Description         pic x(30).
000250     03  WEM-Wind-Speed          pic s9(3)v9(1) sign leading separate.
000260     03  WEM-Wind-Direction      pic s9(3)      sign leading separate.
000270     03  WEM-Cloudiness          pic s9(3)      sign leading separate.
000280     03  WEM-Visibility          pic s9(3)v9(1) sign leading separate.
000290     03  WEM-Lat                 pic s9(3)v9(6) sign leading separate.
000300     03  WEM-Lon                 pic s9(3)v9(6) sign leading separate.
000310* Derived fields below - ZZ610/ZZ620/ZZ630/ZZ640/ZZ650 in we020.
000320     03  WEM-Date                pic x(10).
000330     03  WEM-Hour                pic 9(2).
000340     03  WEM-Day-Of-Week         pic x(9).
000350     03  WEM-Month-Name          pic x(9).
000360     03  WEM-Season              pic x(6).
000370     03  WEM-Temp-Category       pic x(8).
000380     03  WEM-Humidity-Category   pic x(8).
000390     03  WEM-Wind-Category       pic x(8).
000400     03  WEM-Comfort-Index       pic s9(3)v9(1) sign leading separate.
000410     03  WEM-Location            pic x(34).
000420     03  WEM-Coord-String        pic x(25).
000430     03  WEM-Quality-Score       pic 9(3).
000440     03  filler                  pic x(11).
