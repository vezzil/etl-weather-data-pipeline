000010********************************************
000020*                                          *
000030*  Record Definition For Master Weather    *
000040*       Load History File - One Per Run     *
000050********************************************
000060* File size 94 bytes.
000070*
000080* 08/11/25 vbc - Created.
000090* 02/12/25 vbc - Added Run-Date, was missing.
000100*
000110 01  WE-Load-History-Record.
000120     03  WEL-Records-Loaded     pic 9(6).
000130     03  WEL-Records-Updated    pic 9(6).
000140     03  WEL-Records-Failed     pic 9(6).
000150     03  WEL-Status             pic x(10).
000160     03  WEL-Source-Info        pic x(40).
000170     03  WEL-Run-Date           pic x(10).
000180     03  filler                 pic x(09).
