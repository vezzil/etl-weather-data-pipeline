000010*****************************************************************
000020*                                                               *
000030*              Weather Extract - Quality Gate & Report           *
000040*         Checks The Run Against Its Minimum Thresholds          *
000050*              And Prints The Four-Section Run Report            *
000060*                                                               *
000070*****************************************************************
000080*
000090 IDENTIFICATION          DIVISION.
000100*===============================
000110*
000120***
000130 PROGRAM-ID.         WE040.
000140***
000150 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000160 INSTALLATION.       APPLEWOOD COMPUTERS.
000170 DATE-WRITTEN.       25/08/1987.
000180 DATE-COMPILED.
000190 SECURITY.           COPYRIGHT (C) 1987-2007 & LATER, V B COEN.
000200*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000210*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000220***
000230*    REMARKS.            FINAL PHASE OF THE NIGHTLY WEATHER EXTRACT
000240*                        RUN.  CHECKS THE ACCUMULATED RUN-CONTROL
000250*                        COUNTS AGAINST THE THREE MINIMUM QUALITY
000260*                        THRESHOLDS, SETS THE OVERALL RUN STATUS,
000270*                        THEN PRINTS THE FOUR-SECTION RUN REPORT
000280*                        USING REPORT WRITER - TRANSFORMATION
000290*                        QUALITY, LOAD RESULTS, DATABASE SUMMARY
000300*                        AND THE GATE RESULTS THEMSELVES.
000310***
000320*    CALLED BY.          WE000.
000330*    CALLED MODULES.     NONE.
000340***
000350*    FILES USED.         RUNRPT.  RUN QUALITY REPORT (OUTPUT).
000360***
000370*    ERROR MESSAGES USED.
000380*                        WE031, WE032, WE033.
000390***
000400* CHANGES:
000410* 25/08/87 vbc - 1.0.00 Created.
000420* 14/01/88 vbc -    .01 Added the database-summary section, was only
000430*                       three sections - ops wanted master growth seen
000440*                       on the same page as the gate result.
000450* 30/06/90 djm  -    .02 Retention rate now shown as NN.NN percent, was
000460*                       a bare 4-decimal fraction - hard to read fast.
000470* 12/02/92 vbc -    .03 Quality-score threshold message wording tightened
000480*                       per ops request - old text was ambiguous.
000490* 19/08/94 rjh  -    .04 Records-written now loaded+updated, was loaded
000500*                       only - missed updates when checking the gate.
000510* 17/11/98 vbc - 1.1.00 Year 2000 readiness review - timestamp range on
000520*                       the report is already CCYY-MM-DD text, nothing
000530*                       to change.
000540* 05/06/99 vbc -    .01 Y2K sign-off - report printed across the century
000550*                       roll with no truncation or wrap found.
000560* 09/10/03 djm  -    .02 Page heading widened to show the full run date,
000570*                       was truncating the century digits.
000580* 14/05/06 djm  -    .03 Minor - display text realigned for the new
000590*                       80-column console, no logic change.
000600***
000610**************************************************************************
000620*
000630 ENVIRONMENT             DIVISION.
000640*===============================
000650*
000660 CONFIGURATION           SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS WE-UPPER-ALPHA IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000700     CLASS WE-LOWER-ALPHA IS "abcdefghijklmnopqrstuvwxyz"
000710     UPSI-0 IS WE-TEST-SWITCH.
000720*
000730 INPUT-OUTPUT            SECTION.
000740 FILE-CONTROL.
000750     SELECT PRINT-FILE       ASSIGN TO "RUNRPT"
000760                             ORGANIZATION IS SEQUENTIAL
000770                             FILE STATUS IS WS-Prt-Status.
000780*
000790 DATA                    DIVISION.
000800*===============================
000810*
000820 FILE                    SECTION.
000830*
000840 FD  PRINT-FILE
000850         REPORTS ARE Run-Quality-Report.
000860*
000870 WORKING-STORAGE         SECTION.
000880*-----------------------
000890 77  Prog-Name            PIC X(17)  VALUE "WE040 (1.1.00.03)".
000900*
000910 01  WS-Status-Fields.
000920     03  WS-Prt-Status        PIC XX     VALUE ZERO.
000930     03  filler               PIC X(02).
000940*
000950* Reserved for a future run-date stamp split on the heading line -
000960* not used yet but the breakdown is kept ready, same as WE010.
000970 01  WS-Date-YMD                 PIC 9(8).
000980 01  WS-Date-Bkdn REDEFINES WS-Date-YMD.
000990     03  WS-Date-CCYY             PIC 9(4).
001000     03  WS-Date-MM               PIC 9(2).
001010     03  WS-Date-DD               PIC 9(2).
001020*
001030 01  WS-Records-Written        PIC 9(6)  COMP.
001040*
001050* Report-display fields - the run-control values are carried at
001060* database precision, these are rounded down to what the printed
001070* report actually wants to show.
001080 01  WS-Report-Work.
001090     03  WS-Retention-Pct         PIC 99V99.
001100     03  WS-Qual-1dp              PIC 9(3)V9(1).
001110     03  filler                  PIC X(02).
001120*
001130* Fixed thresholds the gate is checked against - named so the
001140* Section 4 print lines can show the figure as well as the result.
001150 01  WS-Thresholds.
001160     03  WS-Thresh-Retention      PIC 99V99  VALUE 80.00.
001170     03  WS-Thresh-Quality        PIC 9(3)V9(1)  VALUE 70.0.
001180     03  WS-Thresh-Count          PIC 9(4)  COMP VALUE 5.
001190     03  filler                  PIC X(02).
001200*
001210* PASS/FAIL text for the three gate lines, and the same three
001220* flags viewed as a table purely so they can be cleared in one MOVE.
001230 01  WS-Gate-Flags.
001240     03  WS-Gate-Retention-Text    PIC X(4).
001250     03  WS-Gate-Quality-Text      PIC X(4).
001260     03  WS-Gate-Count-Text        PIC X(4).
001270 01  WS-Gate-Flags-Tbl REDEFINES WS-Gate-Flags.
001280     03  WS-Gate-Text-Entry        PIC X(4)  OCCURS 3 TIMES.
001290*
001300 01  Error-Messages.
001310     03  WE031 PIC X(36)  VALUE "WE031 Retention rate below floor".
001320     03  WE032 PIC X(36)  VALUE "WE032 Quality score below floor".
001330     03  WE033 PIC X(36)  VALUE "WE033 Record count below floor".
001340     03  filler                 PIC X(02).
001350*
001360* Same three messages, viewed as a table for a future all-violations
001370* console dump - console today only shows the ones that actually fired.
001380 01  Error-Messages-Tbl REDEFINES Error-Messages.
001390     03  WE0-Msg-Entry        PIC X(36)  OCCURS 3 TIMES.
001400     03  filler               PIC X(02).
001410*
001420 LINKAGE                 SECTION.
001430*==============
001440*
001450 01  WE-Run-Control.
001460     COPY "wecntl.cob".
001470*
001480 REPORT                  SECTION.
001490*=============
001500*
001510 RD  Run-Quality-Report
001520         CONTROL       FINAL
001530         PAGE LIMIT     60 LINES
001540         HEADING        1
001550         FIRST DETAIL    5
001560         LAST DETAIL    58.
001570*
001580 01  WE-Report-Heading      TYPE PAGE HEADING.
001590     03  LINE  1.
001600         05  COL   1     PIC X(17)  SOURCE Prog-Name.
001610         05  COL  40     PIC X(36)  VALUE
001620             "WEATHER EXTRACT - RUN QUALITY REPORT".
001630         05  COL 100     PIC X(10)  SOURCE WC-Run-Date.
001640     03  LINE  3.
001650         05  COL   1     PIC X(70)  VALUE ALL "-".
001660*
001670 01  WE-Section1-Detail    TYPE DETAIL.
001680     03  LINE PLUS 2.
001690         05  COL   1    PIC X(34)  VALUE
001700             "SECTION 1 - TRANSFORMATION QUALITY".
001710     03  LINE PLUS 1.
001720         05  COL   1    PIC X(22)  VALUE "  Input records       ".
001730         05  COL  26    PIC ZZZ,ZZ9  SOURCE WC-Input-Count.
001740     03  LINE PLUS 1.
001750         05  COL   1    PIC X(22)  VALUE "  Output records      ".
001760         05  COL  26    PIC ZZZ,ZZ9  SOURCE WC-Output-Count.
001770     03  LINE PLUS 1.
001780         05  COL   1    PIC X(23)  VALUE "  Dropped - duplicates ".
001790         05  COL  26    PIC ZZZ,ZZ9  SOURCE WC-Dup-Dropped.
001800     03  LINE PLUS 1.
001810         05  COL   1    PIC X(23)  VALUE "  Dropped - missing    ".
001820         05  COL  26    PIC ZZZ,ZZ9  SOURCE WC-Missing-Dropped.
001830     03  LINE PLUS 1.
001840         05  COL   1    PIC X(23)  VALUE "  Dropped - outliers   ".
001850         05  COL  26    PIC ZZZ,ZZ9  SOURCE WC-Outlier-Dropped.
001860     03  LINE PLUS 1.
001870         05  COL   1    PIC X(23)  VALUE "  Retention rate       ".
001880         05  COL  26    PIC ZZ.99  SOURCE WS-Retention-Pct.
001890         05  COL  33    PIC X(01)  VALUE "%".
001900     03  LINE PLUS 1.
001910         05  COL   1    PIC X(23)  VALUE "  Avg quality score    ".
001920         05  COL  26    PIC ZZZ.9  SOURCE WS-Qual-1dp.
001930         05  COL  33    PIC X(04)  VALUE "/100".
001940     03  LINE PLUS 1.
001950         05  COL   1    PIC X(23)  VALUE "  Unique cities        ".
001960         05  COL  26    PIC ZZZ9   SOURCE WC-Unique-Cities.
001970         05  COL  40    PIC X(20)  VALUE "  Unique countries  ".
001980         05  COL  60    PIC ZZZ9   SOURCE WC-Unique-Countries.
001990     03  LINE PLUS 1.
002000         05  COL   1    PIC X(23)  VALUE "  Timestamp range      ".
002010         05  COL  26    PIC X(19)  SOURCE WC-Timestamp-Min.
002020         05  COL  46    PIC X(03)  VALUE "to ".
002030         05  COL  49    PIC X(19)  SOURCE WC-Timestamp-Max.
002040*
002050 01  WE-Section2-Detail    TYPE DETAIL.
002060     03  LINE PLUS 2.
002070         05  COL   1    PIC X(24)  VALUE "SECTION 2 - LOAD RESULTS".
002080     03  LINE PLUS 1.
002090         05  COL   1    PIC X(23)  VALUE "  Records loaded (new) ".
002100         05  COL  26    PIC ZZZ,ZZ9  SOURCE WC-Records-Loaded.
002110     03  LINE PLUS 1.
002120         05  COL   1    PIC X(23)  VALUE "  Records updated      ".
002130         05  COL  26    PIC ZZZ,ZZ9  SOURCE WC-Records-Updated.
002140     03  LINE PLUS 1.
002150         05  COL   1    PIC X(23)  VALUE "  Records failed       ".
002160         05  COL  26    PIC ZZZ,ZZ9  SOURCE WC-Records-Failed.
002170     03  LINE PLUS 1.
002180         05  COL   1    PIC X(23)  VALUE "  Load status          ".
002190         05  COL  26    PIC X(10)  SOURCE WC-Load-Status.
002200*
002210 01  WE-Section3-Detail    TYPE DETAIL.
002220     03  LINE PLUS 2.
002230         05  COL   1    PIC X(28)  VALUE "SECTION 3 - DATABASE SUMMARY".
002240     03  LINE PLUS 1.
002250         05  COL   1    PIC X(23)  VALUE "  Total master records ".
002260         05  COL  26    PIC ZZZ,ZZ9  SOURCE WC-Master-Total.
002270     03  LINE PLUS 1.
002280         05  COL   1    PIC X(23)  VALUE "  Unique cities        ".
002290         05  COL  26    PIC ZZZ9   SOURCE WC-Master-Cities.
002300         05  COL  40    PIC X(20)  VALUE "  Unique countries  ".
002310         05  COL  60    PIC ZZZ9   SOURCE WC-Master-Countries.
002320     03  LINE PLUS 1.
002330         05  COL   1    PIC X(23)  VALUE "  Average temperature  ".
002340         05  COL  26    PIC --9.99  SOURCE WC-Master-Avg-Temp.
002350     03  LINE PLUS 1.
002360         05  COL   1    PIC X(23)  VALUE "  Average humidity     ".
002370         05  COL  26    PIC ZZ9.99  SOURCE WC-Master-Avg-Humid.
002380     03  LINE PLUS 1.
002390         05  COL   1    PIC X(23)  VALUE "  Average quality score".
002400         05  COL  26    PIC ZZ9.99  SOURCE WC-Master-Avg-Qual.
002410*
002420 01  WE-Section4-Detail    TYPE DETAIL.
002430     03  LINE PLUS 2.
002440         05  COL   1    PIC X(24)  VALUE "SECTION 4 - QUALITY GATE".
002450     03  LINE PLUS 1.
002460         05  COL   1    PIC X(23)  VALUE "  Retention rate       ".
002470         05  COL  26    PIC ZZ.99  SOURCE WS-Retention-Pct.
002480         05  COL  33    PIC X(12)  VALUE "% vs floor  ".
002490         05  COL  46    PIC ZZ.99  SOURCE WS-Thresh-Retention.
002500         05  COL  53    PIC X(4)   SOURCE WS-Gate-Retention-Text.
002510     03  LINE PLUS 1.
002520         05  COL   1    PIC X(23)  VALUE "  Avg quality score    ".
002530         05  COL  26    PIC ZZZ.9  SOURCE WS-Qual-1dp.
002540         05  COL  33    PIC X(12)  VALUE "  vs floor  ".
002550         05  COL  46    PIC ZZZ.9  SOURCE WS-Thresh-Quality.
002560         05  COL  53    PIC X(4)   SOURCE WS-Gate-Quality-Text.
002570     03  LINE PLUS 1.
002580         05  COL   1    PIC X(23)  VALUE "  Records written      ".
002590         05  COL  26    PIC ZZZ,ZZ9  SOURCE WS-Records-Written.
002600         05  COL  33    PIC X(12)  VALUE "  vs floor  ".
002610         05  COL  46    PIC ZZZ9    SOURCE WS-Thresh-Count.
002620         05  COL  53    PIC X(4)    SOURCE WS-Gate-Count-Text.
002630     03  LINE PLUS 2.
002640         05  COL   1    PIC X(12)  VALUE "RUN STATUS: ".
002650         05  COL  13    PIC X(7)   SOURCE WC-Run-Status.
002660*
002670 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
002680     03  COL  1          PIC X(15)  VALUE "END OF REPORT -".
002690     03  COL 17          PIC X(17)  SOURCE Prog-Name.
002700*
002710 PROCEDURE  DIVISION USING WE-Run-Control.
002720*========================================
002730*
002740 AA000-Main              SECTION.
002750*************************************
002760     MOVE "N" TO WS-Gate-Retention-Text WS-Gate-Quality-Text.
002770     PERFORM BB000-Check-Gate THRU BB000-Exit.
002780*
002790     OPEN OUTPUT PRINT-FILE.
002800     IF WS-Prt-Status NOT = "00"
002810        MOVE 8 TO RETURN-CODE
002820        GOBACK.
002830*
002840     PERFORM CC000-Print-Report THRU CC000-Exit.
002850*
002860     CLOSE PRINT-FILE.
002870*
002880     DISPLAY Prog-Name " - run status        " WC-Run-Status.
002890     IF WC-Run-Status = "SUCCESS"
002900        MOVE ZERO TO RETURN-CODE
002910     ELSE
002920        MOVE 4 TO RETURN-CODE
002930     END-IF.
002940     GOBACK.
002950*
002960 AA000-Exit.  EXIT SECTION.
002970*
002980 BB000-Check-Gate         SECTION.
002990**********************************
003000* All three figures were already accumulated by WE020/WE030 on the
003010* run-control record - this paragraph only judges them.
003020     COMPUTE WS-Retention-Pct ROUNDED = WC-Retention-Rate * 100.
003030     COMPUTE WS-Qual-1dp ROUNDED = WC-Avg-Quality-Score.
003040     ADD WC-Records-Loaded WC-Records-Updated GIVING WS-Records-Written.
003050*
003060     MOVE "PASS" TO WS-Gate-Retention-Text.
003070     MOVE "Y" TO WC-Gate-Retention-Ok.
003080     IF WS-Retention-Pct < WS-Thresh-Retention
003090        MOVE "FAIL" TO WS-Gate-Retention-Text
003100        MOVE "N" TO WC-Gate-Retention-Ok
003110        DISPLAY WE031
003120     END-IF.
003130*
003140     MOVE "PASS" TO WS-Gate-Quality-Text.
003150     MOVE "Y" TO WC-Gate-Quality-Ok.
003160     IF WS-Qual-1dp < WS-Thresh-Quality
003170        MOVE "FAIL" TO WS-Gate-Quality-Text
003180        MOVE "N" TO WC-Gate-Quality-Ok
003190        DISPLAY WE032
003200     END-IF.
003210*
003220     MOVE "PASS" TO WS-Gate-Count-Text.
003230     MOVE "Y" TO WC-Gate-Count-Ok.
003240     IF WS-Records-Written < WS-Thresh-Count
003250        MOVE "FAIL" TO WS-Gate-Count-Text
003260        MOVE "N" TO WC-Gate-Count-Ok
003270        DISPLAY WE033
003280     END-IF.
003290*
003300     IF WC-Gate-Retention-Ok = "Y"
003310        AND WC-Gate-Quality-Ok = "Y"
003320        AND WC-Gate-Count-Ok = "Y"
003330           MOVE "SUCCESS" TO WC-Run-Status
003340     ELSE
003350        MOVE "FAILED " TO WC-Run-Status
003360     END-IF.
003370*
003380 BB000-Exit.  EXIT SECTION.
003390*
003400 CC000-Print-Report       SECTION.
003410**********************************
003420     INITIATE Run-Quality-Report.
003430     GENERATE WE-Section1-Detail.
003440     GENERATE WE-Section2-Detail.
003450     GENERATE WE-Section3-Detail.
003460     GENERATE WE-Section4-Detail.
003470     TERMINATE Run-Quality-Report.
003480*
003490 CC000-Exit.  EXIT SECTION.
