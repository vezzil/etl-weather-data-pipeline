000010********************************************
000020*                                          *
000030*  Record Definition For Raw Weather       *
000040*   Observation / Accepted Observation      *
000050*              File                         *
000060*     Same layout used for the raw feed     *
000070*     and the post-ingest accepted file      *
000080********************************************
000090* File size 150 bytes.
000100*
000110* These field definitions may need changing.
000120*
000130* Numeric fields use SIGN LEADING SEPARATE so a field left all
000140* blank by the up-stream extract (value not observed) can be
000150* tested with a simple "= SPACES", same as any alpha field.
000160*
000170* 05/11/25 vbc - Created.
000180* 19/11/25 vbc - Widened Lat/Lon to 6 dp per feed spec.
000190*
000200 01  WE-Raw-Record.
000210     03  WER-City                pic x(30).
000220     03  WER-Country             pic x(02).
000230     03  WER-Timestamp           pic x(19).
000240     03  WER-Temperature         pic s9(3)v9(2) sign leading separate.
000250     03  WER-Feels-Like          pic s9(3)v9(2) sign leading separate.
000260     03  WER-Humidity            pic s9(3)      sign leading separate.
000270     03  WER-Pressure            pic s9(4)      sign leading separate.
000280     03  WER-Description         pic x(30).
000290     03  WER-Wind-Speed          pic s9(3)v9(2) sign leading separate.
000300     03  WER-Wind-Direction      pic s9(3)      sign leading separate.
000310     03  WER-Cloudiness          pic s9(3)      sign leading separate.
000320     03  WER-Visibility          pic s9(3)v9(2) sign leading separate.
000330     03  WER-Lat                 pic s9(3)v9(6) sign leading separate.
000340     03  WER-Lon                 pic s9(3)v9(6) sign leading separate.
000350     03  filler                  pic x(08).
