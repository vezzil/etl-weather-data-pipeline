000010*****************************************************************
000020*                                                               *
000030*                  Weather Extract - Transform                  *
000040*     Dedup / Missing-Value / Clean / Normalize / Enrich /       *
000050*           Outlier-Check And Run Quality Metrics                *
000060*                                                               *
000070*****************************************************************
000080*
000090 IDENTIFICATION          DIVISION.
000100*===============================
000110*
000120***
000130 PROGRAM-ID.         WE020.
000140***
000150 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000160 INSTALLATION.       APPLEWOOD COMPUTERS.
000170 DATE-WRITTEN.       22/07/1987.
000180 DATE-COMPILED.
000190 SECURITY.           COPYRIGHT (C) 1987-2007 & LATER, V B COEN.
000200*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000210*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000220***
000230*    REMARKS.            TRANSFORM PHASE OF THE NIGHTLY WEATHER
000240*                        EXTRACT RUN.  TAKES THE ACCEPTED-WEATHER
000250*                        BATCH FROM WE010, REMOVES DUPLICATE
000260*                        READINGS, FILLS OR DROPS MISSING VALUES,
000270*                        CLEANS THE TEXT FIELDS, NORMALIZES THE
000280*                        MEASUREMENTS, ENRICHES EACH SURVIVOR WITH
000290*                        DERIVED TIME/CATEGORY/SCORE FIELDS, DROPS
000300*                        OUTLIERS, AND WRITES THE RUN QUALITY
000310*                        METRICS RECORD FOR WE040 TO PRINT.
000320***
000330*    CALLED BY.          WE000.
000340*    CALLED MODULES.     NONE.
000350***
000360*    FILES USED.         ACCWEA.  ACCEPTED OBSERVATIONS (INPUT).
000370*                        TRNWEA.  TRANSFORMED OBSERVATIONS (OUTPUT).
000380*                        QLTWEA.  QUALITY METRICS (OUTPUT EXTEND).
000390***
000400*    ERROR MESSAGES USED.
000410*                        WE011, WE012, WE013, WE014.
000420***
000430* CHANGES:
000440* 22/07/87 vbc - 1.0.00 Created.
000450* 14/01/88 vbc -    .01 Added the hour-truncated duplicate key, was
000460*                       exact timestamp only - too strict per audit.
000470* 09/06/90 djm  -    .02 Visibility now defaulted from the batch
000480*                       median, was a flat zero - ops complaint about
000490*                       skewed averages on foggy days.
000500* 02/02/92 vbc -    .03 Title-cased city on output, was as-received -
000510*                       feed now mixes upper and lower case source.
000520* 30/11/93 rjh  -    .04 Comfort index and quality score added per
000530*                       new reporting requirement.
000540* 15/08/95 vbc -    .05 Outlier checks added ahead of the write -
000550*                       bad sensor readings were reaching the master.
000560* 17/11/98 vbc - 1.1.00 Year 2000 readiness review - timestamp field
000570*                       is already CCYY-MM-DD, nothing to change.
000580* 05/06/99 vbc -    .01 Y2K sign-off - Zeller day-of-week re-tested
000590*                       across the century roll, no issues found.
000600* 12/04/01 vbc -    .02 Batch table raised to 2000 entries, was 500 -
000610*                       feed now covers more cities per run.
000620* 21/08/02 vbc -    .03 Counters moved onto the run-control record,
000630*                       were local only - WE040 needed them for the
000640*                       printed report.
000650* 14/05/06 djm  -    .04 Minor - display text realigned for the new
000660*                       80-column console, no logic change.
000670***
000680**************************************************************************
000690*
000700 ENVIRONMENT             DIVISION.
000710*===============================
000720*
000730 CONFIGURATION           SECTION.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     CLASS WE-UPPER-ALPHA IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000770     CLASS WE-LOWER-ALPHA IS "abcdefghijklmnopqrstuvwxyz"
000780     UPSI-0 IS WE-TEST-SWITCH.
000790*
000800 INPUT-OUTPUT            SECTION.
000810 FILE-CONTROL.
000820     SELECT ACCEPTED-WEATHER    ASSIGN TO "ACCWEA"
000830                             ORGANIZATION IS SEQUENTIAL
000840                             FILE STATUS IS WS-Acc-Status.
000850     SELECT TRANSFORMED-OUT  ASSIGN TO "TRNWEA"
000860                             ORGANIZATION IS SEQUENTIAL
000870                             FILE STATUS IS WS-Trn-Status.
000880     SELECT QUALITY-METRICS-OUT ASSIGN TO "QLTWEA"
000890                             ORGANIZATION IS SEQUENTIAL
000900                             FILE STATUS IS WS-Qlt-Status.
000910*
000920 DATA                    DIVISION.
000930*===============================
000940*
000950 FILE                    SECTION.
000960*
000970 FD  ACCEPTED-WEATHER.
000980     COPY "wewrec.cob".
000990*
001000 FD  TRANSFORMED-OUT.
001010     COPY "wemrec.cob".
001020*
001030 FD  QUALITY-METRICS-OUT.
001040     COPY "wemetr.cob".
001050*
001060 WORKING-STORAGE         SECTION.
001070*-----------------------
001080 77  Prog-Name            PIC X(17)  VALUE "WE020 (1.1.00.04)".
001090 77  WS-EOF-Switch        PIC X      VALUE "N".
001100     88  WE-EOF-Acc                  VALUE "Y".
001110*
001120 01  WS-Status-Fields.
001130     03  WS-Acc-Status        PIC XX     VALUE ZERO.
001140     03  WS-Trn-Status        PIC XX     VALUE ZERO.
001150     03  WS-Qlt-Status        PIC XX     VALUE ZERO.
001160     03  filler                PIC X(02).
001170*
001180* Same three status bytes plus their pad, viewed as a table so all
001190* three file statuses can be re-zeroed in one MOVE at re-open time.
001200 01  WS-Status-Tbl REDEFINES WS-Status-Fields.
001210     03  WS-Status-Entry      PIC XX  OCCURS 4 TIMES.
001220*
001230 01  WS-Disp-Count               PIC ZZZ,ZZ9.
001240 01  WS-Disp-Count-N REDEFINES WS-Disp-Count
001250                                 PIC 9(6).
001260*
001270* One entry per accepted reading for the run - raised from 500 to
001280* 2000 entries in the Apr 01 change, see the change log above.
001290 01  WE-Batch-Table.
001300     03  WE-Batch-Ct           PIC 9(4) COMP VALUE ZERO.
001310     03  WT-Entry OCCURS 2000 TIMES.
001320         05  WT-City                 PIC X(30).
001330         05  WT-Country              PIC X(02).
001340         05  WT-Timestamp            PIC X(19).
001350         05  WT-Temperature-In       PIC s9(3)v9(2) sign leading separate.
001360         05  WT-Temperature          PIC s9(3)v9(1) sign leading separate.
001370         05  WT-Feels-Like-In        PIC s9(3)v9(2) sign leading separate.
001380         05  WT-Feels-Like           PIC s9(3)v9(1) sign leading separate.
001390         05  WT-Humidity             PIC s9(3)      sign leading separate.
001400         05  WT-Pressure             PIC s9(4)      sign leading separate.
001410         05  WT-Description          PIC X(30).
001420         05  WT-Wind-Speed-In        PIC s9(3)v9(2) sign leading separate.
001430         05  WT-Wind-Speed           PIC s9(3)v9(1) sign leading separate.
001440         05  WT-Wind-Direction       PIC s9(3)      sign leading separate.
001450         05  WT-Cloudiness           PIC s9(3)      sign leading separate.
001460         05  WT-Visibility-In        PIC s9(3)v9(2) sign leading separate.
001470         05  WT-Visibility           PIC s9(3)v9(1) sign leading separate.
001480         05  WT-Lat                  PIC s9(3)v9(6) sign leading separate.
001490         05  WT-Lon                  PIC s9(3)v9(6) sign leading separate.
001500         05  WT-Date                 PIC X(10).
001510         05  WT-Hour                 PIC 9(2).
001520         05  WT-Day-Of-Week          PIC X(9).
001530         05  WT-Month-Name           PIC X(9).
001540         05  WT-Season               PIC X(6).
001550         05  WT-Temp-Category        PIC X(8).
001560         05  WT-Humidity-Category    PIC X(8).
001570         05  WT-Wind-Category        PIC X(8).
001580         05  WT-Comfort-Index        PIC s9(3)v9(1) sign leading separate.
001590         05  WT-Location             PIC X(34).
001600         05  WT-Coord-String         PIC X(25).
001610         05  WT-Quality-Score        PIC 9(3).
001620         05  WT-Vis-Blank            PIC X.
001630         05  WT-Crit-Blank           PIC X.
001640         05  WT-Drop-Reason          PIC X.
001650             88  WT-Is-Kept                   VALUE SPACE.
001660             88  WT-Is-Dup                    VALUE "D".
001670             88  WT-Is-Missing                VALUE "M".
001680             88  WT-Is-Outlier                VALUE "O".
001690         05  filler                   PIC X(02).
001700*
001710 01  WE-Subscripts.
001720     03  WT-Idx                PIC 9(4) COMP.
001730     03  WT-Idx2                PIC 9(4) COMP.
001740     03  WT-Idx3                PIC 9(4) COMP.
001750     03  filler                 PIC X(02).
001760*
001770* Gathers the non-missing visibility readings so the median can be
001780* found by a simple bubble sort - no SORT verb needed for this.
001790 01  WE-Vis-Work.
001800     03  WE-Vis-Ct              PIC 9(4) COMP VALUE ZERO.
001810     03  WT-Vis-Value           PIC s9(3)v9(1) sign leading separate
001820                             OCCURS 2000 TIMES.
001830     03  filler                 PIC X(02).
001840 01  WS-Vis-Median          PIC s9(3)v9(1) sign leading separate.
001850 01  WS-Vis-Swap            PIC s9(3)v9(1) sign leading separate.
001860 01  WS-Vis-Sorted-Flag     PIC X      VALUE "N".
001870         88  WE-Vis-Sorted               VALUE "Y".
001880*
001890* Distinct-value tables for the quality-metrics unique counts -
001900* plain linear search, the batch is small enough it costs nothing.
001910 01  WE-City-Work.
001920     03  WE-City-Ct             PIC 9(4) COMP VALUE ZERO.
001930     03  WT-City-Seen           PIC X(30)  OCCURS 500 TIMES.
001940     03  filler                 PIC X(02).
001950 01  WE-Country-Work.
001960     03  WE-Country-Ct          PIC 9(4) COMP VALUE ZERO.
001970     03  WT-Country-Seen        PIC X(02)  OCCURS 100 TIMES.
001980     03  filler                 PIC X(02).
001990 01  WS-Found-Flag          PIC X.
002000         88  WE-Already-Seen            VALUE "Y".
002010*
002020* Scratch fields for the manual trim/title/upper/lower-case logic
002030* below - no intrinsic FUNCTIONs used anywhere in this module.
002040 01  WS-Str-Work.
002050     03  WS-Str-Gen             PIC X(30).
002060     03  WS-Str-Gen2            PIC X(02).
002070     03  WS-Str-Out30           PIC X(30).
002080     03  WS-Str-Char            PIC X.
002090     03  WS-Str-Pos             PIC 9(2) COMP.
002100     03  WS-Str-Len             PIC 9(2) COMP.
002110     03  WS-Str-New-Word        PIC X      VALUE "Y".
002120     03  filler                 PIC X(02).
002130*
002140 01  WD-Work-Fields.
002150     COPY "wedate.cob".
002160*
002170 01  WS-Zeller-Extra.
002180     03  WS-Z-13MM1             PIC s9(4) COMP.
002190     03  WS-Z-Sum               PIC s9(4) COMP.
002200     03  WS-Z-Quot              PIC s9(4) COMP.
002210     03  filler                 PIC X(02).
002220*
002230 01  WS-Calc-Work.
002240     03  WS-Comfort-Work        PIC s9(3)v9(4) COMP.
002250     03  WS-Quality-Work        PIC s9(3) COMP.
002260     03  WS-Mod-Quot            PIC s9(4) COMP.
002270     03  WS-Mod-Rem             PIC s9(4) COMP.
002280     03  filler                 PIC X(02).
002290*
002300 01  WS-Stat-Accum.
002310     03  WS-Quality-Sum         PIC 9(8) COMP VALUE ZERO.
002320     03  WS-Ts-Min              PIC X(19)  VALUE ALL "9".
002330     03  WS-Ts-Max              PIC X(19)  VALUE ALL "0".
002340     03  filler                 PIC X(02).
002350*
002360* Drop-reason tally, redefined as a table purely so it can be
002370* cleared in one MOVE the way the counters in WE010 are cleared.
002380 01  WS-Drop-Counts.
002390     03  WS-Dup-Ct               PIC 9(6) COMP.
002400     03  WS-Miss-Ct              PIC 9(6) COMP.
002410     03  WS-Out-Ct               PIC 9(6) COMP.
002420     03  WS-Keep-Ct              PIC 9(6) COMP.
002430 01  WS-Drop-Counts-Alt REDEFINES WS-Drop-Counts.
002440     03  WS-Drop-Tbl             PIC 9(6) COMP OCCURS 4 TIMES.
002450*
002460 01  Error-Messages.
002470     03  WE011 PIC X(40) VALUE "WE011 Cannot open ACCWEA - aborting run".
002480     03  WE012 PIC X(40) VALUE "WE012 Cannot open TRNWEA - aborting run".
002490     03  WE013 PIC X(40) VALUE "WE013 Cannot open QLTWEA - aborting run".
002500     03  WE014 PIC X(40) VALUE "WE014 Batch table full - exceeds 2000".
002510     03  filler                 PIC X(02).
002520*
002530 LINKAGE                 SECTION.
002540*==============
002550*
002560 01  WE-Run-Control.
002570     COPY "wecntl.cob".
002580*
002590 PROCEDURE  DIVISION USING WE-Run-Control.
002600*========================================
002610*
002620 AA000-Main              SECTION.
002630************************************
002640     MOVE ZERO TO WS-Drop-Tbl (1) WS-Drop-Tbl (2)
002650                             WS-Drop-Tbl (3) WS-Drop-Tbl (4).
002660     MOVE ZERO TO WS-Quality-Sum.
002670     MOVE "N" TO WS-EOF-Switch.
002680*
002690     OPEN INPUT ACCEPTED-WEATHER.
002700     IF WS-Acc-Status NOT = "00"
002710        DISPLAY WE011
002720        MOVE 8 TO RETURN-CODE
002730        GOBACK.
002740*
002750     OPEN OUTPUT TRANSFORMED-OUT.
002760     IF WS-Trn-Status NOT = "00"
002770        DISPLAY WE012
002780        CLOSE ACCEPTED-WEATHER
002790        MOVE 8 TO RETURN-CODE
002800        GOBACK.
002810*
002820     OPEN EXTEND QUALITY-METRICS-OUT.
002830     IF WS-Qlt-Status = "05" OR WS-Qlt-Status = "35"
002840        OPEN OUTPUT QUALITY-METRICS-OUT.
002850     IF WS-Qlt-Status NOT = "00"
002860        DISPLAY WE013
002870        CLOSE ACCEPTED-WEATHER TRANSFORMED-OUT
002880        MOVE 8 TO RETURN-CODE
002890        GOBACK.
002900*
002910     PERFORM BB000-Load-Batch THRU BB000-Exit
002920        UNTIL WE-EOF-Acc.
002930*
002940     PERFORM BB100-Find-Duplicates THRU BB100-Exit.
002950     PERFORM BB200-Visibility-Median THRU BB200-Exit.
002960     PERFORM BB210-Critical-Field-Check THRU BB210-Exit.
002970     PERFORM BB300-Clean-Text THRU BB300-Exit.
002980     PERFORM BB400-Normalize-Values THRU BB400-Exit.
002990     PERFORM BB500-Enrich-Record THRU BB500-Exit.
003000     PERFORM BB600-Outlier-Check THRU BB600-Exit.
003010     PERFORM CC000-Write-Output THRU CC000-Exit.
003020     PERFORM WE250-Write-Quality-Metrics THRU WE250-Exit.
003030*
003040     CLOSE ACCEPTED-WEATHER TRANSFORMED-OUT QUALITY-METRICS-OUT.
003050*
003060     MOVE WS-Dup-Ct  TO WC-Dup-Dropped.
003070     MOVE WS-Miss-Ct TO WC-Missing-Dropped.
003080     MOVE WS-Out-Ct  TO WC-Outlier-Dropped.
003090     MOVE WS-Keep-Ct TO WC-Output-Count.
003100*
003110     DISPLAY Prog-Name " - batch loaded      " WE-Batch-Ct.
003120     DISPLAY Prog-Name " - duplicates dropped" WS-Dup-Ct.
003130     DISPLAY Prog-Name " - missing dropped   " WS-Miss-Ct.
003140     DISPLAY Prog-Name " - outliers dropped  " WS-Out-Ct.
003150     DISPLAY Prog-Name " - transformed out   " WS-Keep-Ct.
003160     MOVE ZERO TO RETURN-CODE.
003170     GOBACK.
003180*
003190 AA000-Exit.  EXIT SECTION.
003200*
003210 BB000-Load-Batch        SECTION.
003220********************************
003230     READ ACCEPTED-WEATHER
003240        AT END
003250           SET WE-EOF-Acc TO TRUE
003260           GO TO BB000-Exit.
003270*
003280     IF WS-Acc-Status NOT = "00"
003290        SET WE-EOF-Acc TO TRUE
003300        GO TO BB000-Exit.
003310*
003320     IF WE-Batch-Ct >= 2000
003330        DISPLAY WE014
003340        SET WE-EOF-Acc TO TRUE
003350        GO TO BB000-Exit.
003360*
003370     ADD 1 TO WE-Batch-Ct.
003380     MOVE SPACE TO WT-Drop-Reason (WE-Batch-Ct).
003390     MOVE "N"   TO WT-Vis-Blank   (WE-Batch-Ct).
003400     MOVE "N"   TO WT-Crit-Blank  (WE-Batch-Ct).
003410*
003420     MOVE WER-City        OF ACCEPTED-WEATHER
003430                               TO WT-City (WE-Batch-Ct).
003440     MOVE WER-Country     OF ACCEPTED-WEATHER
003450                               TO WT-Country (WE-Batch-Ct).
003460     MOVE WER-Timestamp   OF ACCEPTED-WEATHER
003470                               TO WT-Timestamp (WE-Batch-Ct).
003480     MOVE WER-Description OF ACCEPTED-WEATHER
003490                               TO WT-Description (WE-Batch-Ct).
003500     MOVE WER-Wind-Direction OF ACCEPTED-WEATHER
003510                               TO WT-Wind-Direction (WE-Batch-Ct).
003520     MOVE WER-Cloudiness  OF ACCEPTED-WEATHER
003530                               TO WT-Cloudiness (WE-Batch-Ct).
003540*
003550* Critical measurement fields - blank sets WT-Crit-Blank, the
003560* actual drop happens later in BB210 once dedup has run.
003570     IF WER-Temperature OF ACCEPTED-WEATHER = SPACES
003580        MOVE "Y" TO WT-Crit-Blank (WE-Batch-Ct)
003590        MOVE ZERO TO WT-Temperature-In (WE-Batch-Ct)
003600     ELSE
003610        MOVE WER-Temperature OF ACCEPTED-WEATHER
003620                               TO WT-Temperature-In (WE-Batch-Ct)
003630     END-IF.
003640*
003650     IF WER-Humidity OF ACCEPTED-WEATHER = SPACES
003660        MOVE "Y" TO WT-Crit-Blank (WE-Batch-Ct)
003670        MOVE ZERO TO WT-Humidity (WE-Batch-Ct)
003680     ELSE
003690        MOVE WER-Humidity OF ACCEPTED-WEATHER
003700                               TO WT-Humidity (WE-Batch-Ct)
003710     END-IF.
003720*
003730     IF WER-Pressure OF ACCEPTED-WEATHER = SPACES
003740        MOVE "Y" TO WT-Crit-Blank (WE-Batch-Ct)
003750        MOVE ZERO TO WT-Pressure (WE-Batch-Ct)
003760     ELSE
003770        MOVE WER-Pressure OF ACCEPTED-WEATHER
003780                               TO WT-Pressure (WE-Batch-Ct)
003790     END-IF.
003800*
003810     IF WER-Lat OF ACCEPTED-WEATHER = SPACES
003820        MOVE "Y" TO WT-Crit-Blank (WE-Batch-Ct)
003830        MOVE ZERO TO WT-Lat (WE-Batch-Ct)
003840     ELSE
003850        MOVE WER-Lat OF ACCEPTED-WEATHER TO WT-Lat (WE-Batch-Ct)
003860     END-IF.
003870*
003880     IF WER-Lon OF ACCEPTED-WEATHER = SPACES
003890        MOVE "Y" TO WT-Crit-Blank (WE-Batch-Ct)
003900        MOVE ZERO TO WT-Lon (WE-Batch-Ct)
003910     ELSE
003920        MOVE WER-Lon OF ACCEPTED-WEATHER TO WT-Lon (WE-Batch-Ct)
003930     END-IF.
003940*
003950* Feels-like is not critical - a blank just defaults to zero.
003960     IF WER-Feels-Like OF ACCEPTED-WEATHER = SPACES
003970        MOVE ZERO TO WT-Feels-Like-In (WE-Batch-Ct)
003980     ELSE
003990        MOVE WER-Feels-Like OF ACCEPTED-WEATHER
004000                               TO WT-Feels-Like-In (WE-Batch-Ct)
004010     END-IF.
004020*
004030* Wind speed already defaulted in WE010 but is re-guarded here in
004040* case this module is ever run stand-alone against raw input.
004050     IF WER-Wind-Speed OF ACCEPTED-WEATHER = SPACES
004060        MOVE ZERO TO WT-Wind-Speed-In (WE-Batch-Ct)
004070     ELSE
004080        MOVE WER-Wind-Speed OF ACCEPTED-WEATHER
004090                               TO WT-Wind-Speed-In (WE-Batch-Ct)
004100     END-IF.
004110*
004120* Visibility blank is not a drop - BB200 fills it from the median.
004130     IF WER-Visibility OF ACCEPTED-WEATHER = SPACES
004140        MOVE "Y" TO WT-Vis-Blank (WE-Batch-Ct)
004150        MOVE ZERO TO WT-Visibility-In (WE-Batch-Ct)
004160     ELSE
004170        MOVE "N" TO WT-Vis-Blank (WE-Batch-Ct)
004180        MOVE WER-Visibility OF ACCEPTED-WEATHER
004190                               TO WT-Visibility-In (WE-Batch-Ct)
004200     END-IF.
004210*
004220 BB000-Exit.  EXIT SECTION.
004230*
004240 BB100-Find-Duplicates   SECTION.
004250*********************************
004260* Two readings are duplicates when city, country and the
004270* timestamp truncated to the hour all match - first occurrence
004280* in the batch wins, later ones are marked dropped.
004290     IF WE-Batch-Ct > 0
004300        PERFORM BB110-Check-Outer
004310           VARYING WT-Idx3 FROM 1 BY 1 UNTIL WT-Idx3 > WE-Batch-Ct
004320     END-IF.
004330*
004340 BB100-Exit.  EXIT SECTION.
004350*
004360 BB110-Check-Outer       SECTION.
004370*********************************
004380     IF WT-Idx3 > 1
004390        PERFORM BB120-Check-Inner
004400           VARYING WT-Idx2 FROM 1 BY 1 UNTIL WT-Idx2 >= WT-Idx3
004410     END-IF.
004420*
004430 BB110-Exit.  EXIT SECTION.
004440*
004450 BB120-Check-Inner       SECTION.
004460*********************************
004470     IF WT-Is-Kept (WT-Idx3) AND WT-Is-Kept (WT-Idx2)
004480        IF WT-City (WT-Idx2)    = WT-City (WT-Idx3)
004490           AND WT-Country (WT-Idx2) = WT-Country (WT-Idx3)
004500           AND WT-Timestamp (WT-Idx2) (1:13) =
004510                  WT-Timestamp (WT-Idx3) (1:13)
004520           MOVE "D" TO WT-Drop-Reason (WT-Idx3)
004530        END-IF
004540     END-IF.
004550*
004560 BB120-Exit.  EXIT SECTION.
004570*
004580 BB200-Visibility-Median SECTION.
004590*********************************
004600* Gathers every non-missing visibility value from the surviving
004610* (non-duplicate) rows and finds the median by bubble sort - a
004620* SORT verb over a tiny in-memory list buys nothing here.
004630     MOVE ZERO TO WE-Vis-Ct.
004640     MOVE ZERO TO WS-Vis-Median.
004650     IF WE-Batch-Ct > 0
004660        PERFORM BB201-Gather-Vis
004670           VARYING WT-Idx FROM 1 BY 1 UNTIL WT-Idx > WE-Batch-Ct
004680     END-IF.
004690*
004700     IF WE-Vis-Ct > 0
004710        MOVE "N" TO WS-Vis-Sorted-Flag
004720        PERFORM BB203-Bubble-Pass
004730           UNTIL WE-Vis-Sorted
004740        PERFORM BB204-Take-Median THRU BB204-Exit
004750     END-IF.
004760*
004770     IF WE-Batch-Ct > 0
004780        PERFORM BB205-Apply-Median
004790           VARYING WT-Idx FROM 1 BY 1 UNTIL WT-Idx > WE-Batch-Ct
004800     END-IF.
004810*
004820 BB200-Exit.  EXIT SECTION.
004830*
004840 BB201-Gather-Vis        SECTION.
004850*********************************
004860     IF WT-Is-Kept (WT-Idx) AND WT-Vis-Blank (WT-Idx) = "N"
004870        ADD 1 TO WE-Vis-Ct
004880        MOVE WT-Visibility-In (WT-Idx) TO WT-Vis-Value (WE-Vis-Ct)
004890     END-IF.
004900*
004910 BB201-Exit.  EXIT SECTION.
004920*
004930 BB203-Bubble-Pass       SECTION.
004940*********************************
004950     SET WE-Vis-Sorted TO TRUE.
004960     IF WE-Vis-Ct > 1
004970        PERFORM BB202-Compare-Adjacent
004980           VARYING WT-Idx FROM 1 BY 1 UNTIL WT-Idx >= WE-Vis-Ct
004990     END-IF.
005000*
005010 BB203-Exit.  EXIT SECTION.
005020*
005030 BB202-Compare-Adjacent  SECTION.
005040*********************************
005050     IF WT-Vis-Value (WT-Idx) > WT-Vis-Value (WT-Idx + 1)
005060        MOVE WT-Vis-Value (WT-Idx)     TO WS-Vis-Swap
005070        MOVE WT-Vis-Value (WT-Idx + 1) TO WT-Vis-Value (WT-Idx)
005080        MOVE WS-Vis-Swap               TO WT-Vis-Value (WT-Idx + 1)
005090        SET WE-Vis-Sorted TO FALSE
005100     END-IF.
005110*
005120 BB202-Exit.  EXIT SECTION.
005130*
005140 BB204-Take-Median       SECTION.
005150*********************************
005160     DIVIDE WE-Vis-Ct BY 2 GIVING WS-Z-Quot REMAINDER WS-Z-Sum.
005170     IF WS-Z-Sum = 0
005180*    even count - mean of the two middle values
005190        COMPUTE WS-Vis-Median ROUNDED =
005200           (WT-Vis-Value (WS-Z-Quot) +
005210            WT-Vis-Value (WS-Z-Quot + 1)) / 2
005220     ELSE
005230        COMPUTE WS-Z-Quot = WS-Z-Quot + 1
005240        MOVE WT-Vis-Value (WS-Z-Quot) TO WS-Vis-Median
005250     END-IF.
005260*
005270 BB204-Exit.  EXIT SECTION.
005280*
005290 BB205-Apply-Median      SECTION.
005300*********************************
005310     IF WT-Is-Kept (WT-Idx) AND WT-Vis-Blank (WT-Idx) = "Y"
005320        MOVE WS-Vis-Median TO WT-Visibility (WT-Idx)
005330*    also feed the -In field so BB400 rounds a value that is
005340*    already this run's median, not the zero placeholder.
005350        MOVE WS-Vis-Median TO WT-Visibility-In (WT-Idx)
005360     END-IF.
005370*
005380 BB205-Exit.  EXIT SECTION.
005390*
005400 BB210-Critical-Field-Check SECTION.
005410************************************
005420* Applied after dedup so a duplicate is always dropped as a
005430* duplicate, never double-counted as a missing-field drop too.
005440     IF WE-Batch-Ct > 0
005450        PERFORM BB211-Check-One
005460           VARYING WT-Idx FROM 1 BY 1 UNTIL WT-Idx > WE-Batch-Ct
005470     END-IF.
005480*
005490 BB210-Exit.  EXIT SECTION.
005500*
005510 BB211-Check-One         SECTION.
005520*********************************
005530     IF WT-Is-Kept (WT-Idx) AND WT-Crit-Blank (WT-Idx) = "Y"
005540        MOVE "M" TO WT-Drop-Reason (WT-Idx)
005550     END-IF.
005560*
005570 BB211-Exit.  EXIT SECTION.
005580*
005590 BB300-Clean-Text        SECTION.
005600*********************************
005610* City trimmed and title-cased, country upper-cased, description
005620* lower-cased and trimmed - no intrinsic FUNCTIONs, see ZZ7nn.
005630     IF WE-Batch-Ct > 0
005640        PERFORM BB310-Clean-One
005650           VARYING WT-Idx FROM 1 BY 1 UNTIL WT-Idx > WE-Batch-Ct
005660     END-IF.
005670*
005680 BB300-Exit.  EXIT SECTION.
005690*
005700 BB310-Clean-One         SECTION.
005710*********************************
005720     IF WT-Is-Kept (WT-Idx)
005730        PERFORM ZZ710-Title-Case-City THRU ZZ710-Exit
005740        PERFORM ZZ720-Upper-Country THRU ZZ720-Exit
005750        PERFORM ZZ730-Lower-Description THRU ZZ730-Exit
005760     END-IF.
005770*
005780 BB310-Exit.  EXIT SECTION.
005790*
005800 ZZ705-Left-Justify      SECTION.
005810*********************************
005820* Trims leading spaces from WS-Str-Gen (30 bytes) in place -
005830* trailing padding is already spaces either way.
005840     MOVE 1 TO WS-Str-Pos.
005850     PERFORM ZZ706-Find-Nonblank
005860        UNTIL WS-Str-Pos > 30
005870        OR WS-Str-Gen (WS-Str-Pos:1) NOT = SPACE.
005880*
005890     IF WS-Str-Pos > 1 AND WS-Str-Pos <= 30
005900        COMPUTE WS-Str-Len = 31 - WS-Str-Pos
005910        MOVE WS-Str-Gen (WS-Str-Pos:WS-Str-Len) TO WS-Str-Out30
005920        MOVE SPACES TO WS-Str-Gen
005930        MOVE WS-Str-Out30 (1:WS-Str-Len) TO WS-Str-Gen (1:WS-Str-Len)
005940     END-IF.
005950*
005960 ZZ705-Exit.  EXIT SECTION.
005970*
005980 ZZ706-Find-Nonblank     SECTION.
005990*********************************
006000     ADD 1 TO WS-Str-Pos.
006010*
006020 ZZ706-Exit.  EXIT SECTION.
006030*
006040 ZZ660-Find-City-Len     SECTION.
006050**********************************
006060* Scans WT-City backward from its rightmost byte to find the true
006070* trimmed length - STRING DELIMITED BY SPACE truncates a two-word
006080* city ("New York") at the first embedded blank, so that will not
006090* do for the WT-Location build below.
006100     MOVE 30 TO WS-Str-Pos.
006110     PERFORM ZZ661-Scan-Back
006120        UNTIL WS-Str-Pos = 0
006130        OR WT-City (WT-Idx) (WS-Str-Pos:1) NOT = SPACE.
006140*
006150     IF WS-Str-Pos = 0
006160        MOVE 1 TO WS-Str-Len
006170     ELSE
006180        MOVE WS-Str-Pos TO WS-Str-Len
006190     END-IF.
006200*
006210 ZZ660-Exit.  EXIT SECTION.
006220*
006230 ZZ661-Scan-Back         SECTION.
006240**********************************
006250     SUBTRACT 1 FROM WS-Str-Pos.
006260*
006270 ZZ661-Exit.  EXIT SECTION.
006280*
006290 ZZ710-Title-Case-City   SECTION.
006300*********************************
006310     MOVE WT-City (WT-Idx) TO WS-Str-Gen.
006320     PERFORM ZZ705-Left-Justify THRU ZZ705-Exit.
006330     MOVE WS-Str-Gen TO WT-City (WT-Idx).
006340*
006350     INSPECT WT-City (WT-Idx) CONVERTING
006360        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006370        "abcdefghijklmnopqrstuvwxyz".
006380*
006390     MOVE "Y" TO WS-Str-New-Word.
006400     PERFORM ZZ715-Title-One-Char
006410        VARYING WS-Str-Pos FROM 1 BY 1 UNTIL WS-Str-Pos > 30.
006420*
006430 ZZ710-Exit.  EXIT SECTION.
006440*
006450 ZZ715-Title-One-Char    SECTION.
006460*********************************
006470     IF WT-City (WT-Idx) (WS-Str-Pos:1) = SPACE
006480        MOVE "Y" TO WS-Str-New-Word
006490        GO TO ZZ715-Exit.
006500*
006510     IF WS-Str-New-Word = "Y"
006520        MOVE WT-City (WT-Idx) (WS-Str-Pos:1) TO WS-Str-Char
006530        INSPECT WS-Str-Char CONVERTING
006540           "abcdefghijklmnopqrstuvwxyz" TO
006550           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006560        MOVE WS-Str-Char TO WT-City (WT-Idx) (WS-Str-Pos:1)
006570        MOVE "N" TO WS-Str-New-Word
006580     END-IF.
006590*
006600 ZZ715-Exit.  EXIT SECTION.
006610*
006620 ZZ720-Upper-Country     SECTION.
006630*********************************
006640     MOVE WT-Country (WT-Idx) TO WS-Str-Gen2.
006650     INSPECT WS-Str-Gen2 CONVERTING
006660        "abcdefghijklmnopqrstuvwxyz" TO
006670        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006680     MOVE WS-Str-Gen2 TO WT-Country (WT-Idx).
006690*
006700 ZZ720-Exit.  EXIT SECTION.
006710*
006720 ZZ730-Lower-Description SECTION.
006730**********************************
006740     MOVE WT-Description (WT-Idx) TO WS-Str-Gen.
006750     INSPECT WS-Str-Gen CONVERTING
006760        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006770        "abcdefghijklmnopqrstuvwxyz".
006780     PERFORM ZZ705-Left-Justify THRU ZZ705-Exit.
006790     MOVE WS-Str-Gen TO WT-Description (WT-Idx).
006800*
006810 ZZ730-Exit.  EXIT SECTION.
006820*
006830 BB400-Normalize-Values  SECTION.
006840*********************************
006850* Clamps humidity/cloudiness to 0-100, wind direction modulo 360,
006860* floors visibility at zero, rounds temp/feels/wind-speed/
006870* visibility to 1 dp.  Lat/Lon are already stored at 6 dp so no
006880* further rounding of those two is needed.
006890     IF WE-Batch-Ct > 0
006900        PERFORM BB410-Normalize-One
006910           VARYING WT-Idx FROM 1 BY 1 UNTIL WT-Idx > WE-Batch-Ct
006920     END-IF.
006930*
006940 BB400-Exit.  EXIT SECTION.
006950*
006960 BB410-Normalize-One     SECTION.
006970*********************************
006980     IF WT-Is-Kept (WT-Idx)
006990        IF WT-Humidity (WT-Idx) < 0
007000           MOVE ZERO TO WT-Humidity (WT-Idx)
007010        END-IF
007020        IF WT-Humidity (WT-Idx) > 100
007030           MOVE 100 TO WT-Humidity (WT-Idx)
007040        END-IF
007050        IF WT-Cloudiness (WT-Idx) < 0
007060           MOVE ZERO TO WT-Cloudiness (WT-Idx)
007070        END-IF
007080        IF WT-Cloudiness (WT-Idx) > 100
007090           MOVE 100 TO WT-Cloudiness (WT-Idx)
007100        END-IF
007110*
007120        DIVIDE WT-Wind-Direction (WT-Idx) BY 360
007130           GIVING WS-Mod-Quot REMAINDER WS-Mod-Rem
007140        IF WS-Mod-Rem < 0
007150           ADD 360 TO WS-Mod-Rem
007160        END-IF
007170        MOVE WS-Mod-Rem TO WT-Wind-Direction (WT-Idx)
007180*
007190        IF WT-Visibility-In (WT-Idx) < 0
007200           MOVE ZERO TO WT-Visibility-In (WT-Idx)
007210        END-IF
007220*
007230        COMPUTE WT-Temperature (WT-Idx) ROUNDED =
007240           WT-Temperature-In (WT-Idx)
007250        COMPUTE WT-Feels-Like (WT-Idx) ROUNDED =
007260           WT-Feels-Like-In (WT-Idx)
007270        COMPUTE WT-Wind-Speed (WT-Idx) ROUNDED =
007280           WT-Wind-Speed-In (WT-Idx)
007290        COMPUTE WT-Visibility (WT-Idx) ROUNDED =
007300           WT-Visibility-In (WT-Idx)
007310     END-IF.
007320*
007330 BB410-Exit.  EXIT SECTION.
007340*
007350 BB500-Enrich-Record     SECTION.
007360*********************************
007370* Date/hour split, day-of-week, month name, season, the three
007380* weather categories, comfort index and quality score - see the
007390* ZZ6nn paragraphs below for the detail of each.
007400     IF WE-Batch-Ct > 0
007410        PERFORM BB510-Enrich-One
007420           VARYING WT-Idx FROM 1 BY 1 UNTIL WT-Idx > WE-Batch-Ct
007430     END-IF.
007440*
007450 BB500-Exit.  EXIT SECTION.
007460*
007470 BB510-Enrich-One        SECTION.
007480*********************************
007490     IF WT-Is-Kept (WT-Idx)
007500        MOVE WT-Timestamp (WT-Idx) (1:10) TO WT-Date (WT-Idx)
007510        MOVE WT-Timestamp (WT-Idx) (12:2) TO WT-Hour (WT-Idx)
007520        PERFORM ZZ610-Day-Of-Week THRU ZZ610-Exit
007530        PERFORM ZZ620-Season THRU ZZ620-Exit
007540        PERFORM ZZ630-Categories THRU ZZ630-Exit
007550        PERFORM ZZ640-Comfort-Index THRU ZZ640-Exit
007560        PERFORM ZZ650-Quality-Score THRU ZZ650-Exit
007570        PERFORM ZZ660-Find-City-Len THRU ZZ660-Exit
007580        STRING WT-City (WT-Idx) (1:WS-Str-Len) DELIMITED BY SIZE
007590           ", " DELIMITED BY SIZE
007600           WT-Country (WT-Idx) DELIMITED BY SIZE
007610           INTO WT-Location (WT-Idx)
007620        END-STRING
007630        STRING WT-Lat (WT-Idx) DELIMITED BY SIZE
007640           "," DELIMITED BY SIZE
007650           WT-Lon (WT-Idx) DELIMITED BY SIZE
007660           INTO WT-Coord-String (WT-Idx)
007670        END-STRING
007680     END-IF.
007690*
007700 BB510-Exit.  EXIT SECTION.
007710*
007720 ZZ610-Day-Of-Week       SECTION.
007730**********************************
007740* Classic Zeller's congruence - avoids FUNCTION DAY-OF-WEEK so
007750* this builds on any compiler of the period, see wedate.cob.
007760     MOVE WT-Date (WT-Idx) (1:4) TO WD-CCYY.
007770     MOVE WT-Date (WT-Idx) (6:2) TO WD-MM.
007780     MOVE WT-Date (WT-Idx) (9:2) TO WD-DD.
007790*
007800     IF WD-MM < 3
007810        COMPUTE WD-Zeller-MM   = WD-MM + 12
007820        COMPUTE WD-Zeller-CCYY = WD-CCYY - 1
007830     ELSE
007840        MOVE WD-MM   TO WD-Zeller-MM
007850        MOVE WD-CCYY TO WD-Zeller-CCYY
007860     END-IF.
007870*
007880     DIVIDE WD-Zeller-CCYY BY 100
007890        GIVING WD-Zeller-CC REMAINDER WD-Zeller-YY.
007900     COMPUTE WS-Z-13MM1 = 13 * (WD-Zeller-MM + 1).
007910     DIVIDE WS-Z-13MM1 BY 5 GIVING WD-Zeller-Term2.
007920     MOVE WD-DD TO WD-Zeller-Term1.
007930     MOVE WD-Zeller-YY TO WD-Zeller-Term3.
007940     DIVIDE WD-Zeller-YY BY 4 GIVING WD-Zeller-Term4.
007950     DIVIDE WD-Zeller-CC BY 4 GIVING WD-Zeller-Term5.
007960     COMPUTE WD-Zeller-Term6 = 5 * WD-Zeller-CC.
007970*
007980     COMPUTE WS-Z-Sum = WD-Zeller-Term1 + WD-Zeller-Term2
007990        + WD-Zeller-Term3 + WD-Zeller-Term4
008000        + WD-Zeller-Term5 + WD-Zeller-Term6.
008010     DIVIDE WS-Z-Sum BY 7 GIVING WS-Z-Quot REMAINDER WD-Dow-Index.
008020*
008030     MOVE WD-Day-Name (WD-Dow-Index + 1) TO WT-Day-Of-Week (WT-Idx).
008040     MOVE WD-Month-Name (WD-MM) TO WT-Month-Name (WT-Idx).
008050*
008060 ZZ610-Exit.  EXIT SECTION.
008070*
008080 ZZ620-Season            SECTION.
008090**********************************
008100     IF WD-MM = 12 OR WD-MM = 1 OR WD-MM = 2
008110        MOVE "Winter" TO WT-Season (WT-Idx)
008120     ELSE
008130        IF WD-MM = 3 OR WD-MM = 4 OR WD-MM = 5
008140           MOVE "Spring" TO WT-Season (WT-Idx)
008150        ELSE
008160           IF WD-MM = 6 OR WD-MM = 7 OR WD-MM = 8
008170              MOVE "Summer" TO WT-Season (WT-Idx)
008180           ELSE
008190              MOVE "Autumn" TO WT-Season (WT-Idx)
008200           END-IF
008210        END-IF
008220     END-IF.
008230*
008240 ZZ620-Exit.  EXIT SECTION.
008250*
008260 ZZ630-Categories        SECTION.
008270**********************************
008280     IF WT-Temperature (WT-Idx) < 0
008290        MOVE "Freezing" TO WT-Temp-Category (WT-Idx)
008300     ELSE
008310        IF WT-Temperature (WT-Idx) < 10
008320           MOVE "Cold" TO WT-Temp-Category (WT-Idx)
008330        ELSE
008340           IF WT-Temperature (WT-Idx) < 20
008350              MOVE "Cool" TO WT-Temp-Category (WT-Idx)
008360           ELSE
008370              IF WT-Temperature (WT-Idx) < 25
008380                 MOVE "Mild" TO WT-Temp-Category (WT-Idx)
008390              ELSE
008400                 IF WT-Temperature (WT-Idx) < 30
008410                    MOVE "Warm" TO WT-Temp-Category (WT-Idx)
008420                 ELSE
008430                    MOVE "Hot" TO WT-Temp-Category (WT-Idx)
008440                 END-IF
008450              END-IF
008460           END-IF
008470        END-IF
008480     END-IF.
008490*
008500     IF WT-Humidity (WT-Idx) < 30
008510        MOVE "Low" TO WT-Humidity-Category (WT-Idx)
008520     ELSE
008530        IF WT-Humidity (WT-Idx) < 60
008540           MOVE "Moderate" TO WT-Humidity-Category (WT-Idx)
008550        ELSE
008560           MOVE "High" TO WT-Humidity-Category (WT-Idx)
008570        END-IF
008580     END-IF.
008590*
008600     IF WT-Wind-Speed (WT-Idx) < 1
008610        MOVE "Calm" TO WT-Wind-Category (WT-Idx)
008620     ELSE
008630        IF WT-Wind-Speed (WT-Idx) < 6
008640           MOVE "Light" TO WT-Wind-Category (WT-Idx)
008650        ELSE
008660           IF WT-Wind-Speed (WT-Idx) < 12
008670              MOVE "Gentle" TO WT-Wind-Category (WT-Idx)
008680           ELSE
008690              IF WT-Wind-Speed (WT-Idx) < 20
008700                 MOVE "Moderate" TO WT-Wind-Category (WT-Idx)
008710              ELSE
008720                 IF WT-Wind-Speed (WT-Idx) < 29
008730                    MOVE "Fresh" TO WT-Wind-Category (WT-Idx)
008740                 ELSE
008750                    IF WT-Wind-Speed (WT-Idx) < 39
008760                       MOVE "Strong" TO WT-Wind-Category (WT-Idx)
008770                    ELSE
008780                       MOVE "Gale" TO WT-Wind-Category (WT-Idx)
008790                    END-IF
008800                 END-IF
008810              END-IF
008820           END-IF
008830        END-IF
008840     END-IF.
008850*
008860 ZZ630-Exit.  EXIT SECTION.
008870*
008880 ZZ640-Comfort-Index     SECTION.
008890**********************************
008900     MOVE WT-Temperature (WT-Idx) TO WS-Comfort-Work.
008910     IF WT-Humidity (WT-Idx) > 70
008920        COMPUTE WS-Comfort-Work =
008930           WS-Comfort-Work + ((WT-Humidity (WT-Idx) - 70) * 0.1)
008940     END-IF.
008950     IF WT-Humidity (WT-Idx) < 30
008960        COMPUTE WS-Comfort-Work =
008970           WS-Comfort-Work - ((30 - WT-Humidity (WT-Idx)) * 0.05)
008980     END-IF.
008990     COMPUTE WT-Comfort-Index (WT-Idx) ROUNDED = WS-Comfort-Work.
009000*
009010 ZZ640-Exit.  EXIT SECTION.
009020*
009030 ZZ650-Quality-Score     SECTION.
009040**********************************
009050     MOVE 100 TO WS-Quality-Work.
009060     IF WT-Visibility (WT-Idx) = 0
009070        SUBTRACT 3 FROM WS-Quality-Work
009080     END-IF.
009090     IF WT-Temperature (WT-Idx) > 45
009100        SUBTRACT 5 FROM WS-Quality-Work
009110     END-IF.
009120     IF WT-Temperature (WT-Idx) < -30
009130        SUBTRACT 5 FROM WS-Quality-Work
009140     END-IF.
009150     IF WT-Wind-Speed (WT-Idx) > 100
009160        SUBTRACT 10 FROM WS-Quality-Work
009170     END-IF.
009180     IF WS-Quality-Work < 0
009190        MOVE ZERO TO WS-Quality-Work
009200     END-IF.
009210     IF WS-Quality-Work > 100
009220        MOVE 100 TO WS-Quality-Work
009230     END-IF.
009240     MOVE WS-Quality-Work TO WT-Quality-Score (WT-Idx).
009250*
009260 ZZ650-Exit.  EXIT SECTION.
009270*
009280 BB600-Outlier-Check     SECTION.
009290*********************************
009300* Drops records outside the sane physical ranges - bad sensor
009310* readings that slipped past the earlier checks.
009320     IF WE-Batch-Ct > 0
009330        PERFORM BB610-Check-One
009340           VARYING WT-Idx FROM 1 BY 1 UNTIL WT-Idx > WE-Batch-Ct
009350     END-IF.
009360*
009370 BB600-Exit.  EXIT SECTION.
009380*
009390 BB610-Check-One         SECTION.
009400*********************************
009410     IF WT-Is-Kept (WT-Idx)
009420        IF WT-Temperature (WT-Idx) < -60 OR WT-Temperature (WT-Idx) > 60
009430           MOVE "O" TO WT-Drop-Reason (WT-Idx)
009440        END-IF
009450        IF WT-Pressure (WT-Idx) < 800 OR WT-Pressure (WT-Idx) > 1100
009460           MOVE "O" TO WT-Drop-Reason (WT-Idx)
009470        END-IF
009480        IF WT-Wind-Speed (WT-Idx) > 200
009490           MOVE "O" TO WT-Drop-Reason (WT-Idx)
009500        END-IF
009510        IF WT-Lat (WT-Idx) < -90 OR WT-Lat (WT-Idx) > 90
009520           MOVE "O" TO WT-Drop-Reason (WT-Idx)
009530        END-IF
009540        IF WT-Lon (WT-Idx) < -180 OR WT-Lon (WT-Idx) > 180
009550           MOVE "O" TO WT-Drop-Reason (WT-Idx)
009560        END-IF
009570     END-IF.
009580*
009590 BB610-Exit.  EXIT SECTION.
009600*
009610 CC000-Write-Output      SECTION.
009620*********************************
009630* Writes the survivors in their original batch order and tallies
009640* the drop reasons and the quality-metrics accumulators.
009650     IF WE-Batch-Ct > 0
009660        PERFORM CC010-Write-One
009670           VARYING WT-Idx FROM 1 BY 1 UNTIL WT-Idx > WE-Batch-Ct
009680     END-IF.
009690*
009700 CC000-Exit.  EXIT SECTION.
009710*
009720 CC010-Write-One         SECTION.
009730*********************************
009740     IF WT-Is-Dup (WT-Idx)
009750        ADD 1 TO WS-Dup-Ct
009760        GO TO CC010-Exit.
009770     IF WT-Is-Missing (WT-Idx)
009780        ADD 1 TO WS-Miss-Ct
009790        GO TO CC010-Exit.
009800     IF WT-Is-Outlier (WT-Idx)
009810        ADD 1 TO WS-Out-Ct
009820        GO TO CC010-Exit.
009830*
009840     ADD 1 TO WS-Keep-Ct.
009850     ADD WT-Quality-Score (WT-Idx) TO WS-Quality-Sum.
009860     IF WT-Timestamp (WT-Idx) < WS-Ts-Min
009870        MOVE WT-Timestamp (WT-Idx) TO WS-Ts-Min
009880     END-IF.
009890     IF WT-Timestamp (WT-Idx) > WS-Ts-Max
009900        MOVE WT-Timestamp (WT-Idx) TO WS-Ts-Max
009910     END-IF.
009920*
009930     MOVE "N" TO WS-Found-Flag.
009940     PERFORM CC020-Scan-Cities
009950        VARYING WT-Idx2 FROM 1 BY 1
009960        UNTIL WT-Idx2 > WE-City-Ct OR WE-Already-Seen.
009970     IF NOT WE-Already-Seen AND WE-City-Ct < 500
009980        ADD 1 TO WE-City-Ct
009990        MOVE WT-City (WT-Idx) TO WT-City-Seen (WE-City-Ct)
010000     END-IF.
010010*
010020     MOVE "N" TO WS-Found-Flag.
010030     PERFORM CC030-Scan-Countries
010040        VARYING WT-Idx2 FROM 1 BY 1
010050        UNTIL WT-Idx2 > WE-Country-Ct OR WE-Already-Seen.
010060     IF NOT WE-Already-Seen AND WE-Country-Ct < 100
010070        ADD 1 TO WE-Country-Ct
010080        MOVE WT-Country (WT-Idx) TO WT-Country-Seen (WE-Country-Ct)
010090     END-IF.
010100*
010110     PERFORM CC015-Move-To-Master THRU CC015-Exit.
010120     WRITE WE-Master-Record.
010130     IF WS-Trn-Status NOT = "00"
010140        ADD 1 TO WS-Miss-Ct
010150     END-IF.
010160*
010170 CC010-Exit.  EXIT SECTION.
010180*
010190 CC015-Move-To-Master    SECTION.
010200*********************************
010210* No two groups here share field names, so MOVE CORRESPONDING
010220* will not carry the data across - each field is moved by hand.
010230     MOVE WT-City (WT-Idx)             TO WEM-City.
010240     MOVE WT-Country (WT-Idx)          TO WEM-Country.
010250     MOVE WT-Timestamp (WT-Idx)        TO WEM-Timestamp.
010260     MOVE WT-Temperature (WT-Idx)      TO WEM-Temperature.
010270     MOVE WT-Feels-Like (WT-Idx)       TO WEM-Feels-Like.
010280     MOVE WT-Humidity (WT-Idx)         TO WEM-Humidity.
010290     MOVE WT-Pressure (WT-Idx)         TO WEM-Pressure.
010300     MOVE WT-Description (WT-Idx)      TO WEM-Description.
010310     MOVE WT-Wind-Speed (WT-Idx)       TO WEM-Wind-Speed.
010320     MOVE WT-Wind-Direction (WT-Idx)   TO WEM-Wind-Direction.
010330     MOVE WT-Cloudiness (WT-Idx)       TO WEM-Cloudiness.
010340     MOVE WT-Visibility (WT-Idx)       TO WEM-Visibility.
010350     MOVE WT-Lat (WT-Idx)              TO WEM-Lat.
010360     MOVE WT-Lon (WT-Idx)              TO WEM-Lon.
010370     MOVE WT-Date (WT-Idx)             TO WEM-Date.
010380     MOVE WT-Hour (WT-Idx)             TO WEM-Hour.
010390     MOVE WT-Day-Of-Week (WT-Idx)      TO WEM-Day-Of-Week.
010400     MOVE WT-Month-Name (WT-Idx)       TO WEM-Month-Name.
010410     MOVE WT-Season (WT-Idx)           TO WEM-Season.
010420     MOVE WT-Temp-Category (WT-Idx)    TO WEM-Temp-Category.
010430     MOVE WT-Humidity-Category (WT-Idx) TO WEM-Humidity-Category.
010440     MOVE WT-Wind-Category (WT-Idx)    TO WEM-Wind-Category.
010450     MOVE WT-Comfort-Index (WT-Idx)    TO WEM-Comfort-Index.
010460     MOVE WT-Location (WT-Idx)         TO WEM-Location.
010470     MOVE WT-Coord-String (WT-Idx)     TO WEM-Coord-String.
010480     MOVE WT-Quality-Score (WT-Idx)    TO WEM-Quality-Score.
010490*
010500 CC015-Exit.  EXIT SECTION.
010510*
010520 CC020-Scan-Cities       SECTION.
010530*********************************
010540     IF WT-City-Seen (WT-Idx2) = WT-City (WT-Idx)
010550        SET WE-Already-Seen TO TRUE
010560     END-IF.
010570*
010580 CC020-Exit.  EXIT SECTION.
010590*
010600 CC030-Scan-Countries    SECTION.
010610*********************************
010620     IF WT-Country-Seen (WT-Idx2) = WT-Country (WT-Idx)
010630        SET WE-Already-Seen TO TRUE
010640     END-IF.
010650*
010660 CC030-Exit.  EXIT SECTION.
010670*
010680 WE250-Write-Quality-Metrics SECTION.
010690**************************************
010700     MOVE WE-Batch-Ct      TO WEQ-Total-Records-Input.
010710     MOVE WS-Keep-Ct       TO WEQ-Total-Records-Output.
010720*
010730     IF WE-Batch-Ct = 0
010740        MOVE ZERO TO WEQ-Data-Retention-Rate
010750     ELSE
010760        COMPUTE WEQ-Data-Retention-Rate ROUNDED =
010770           WS-Keep-Ct / WE-Batch-Ct
010780     END-IF.
010790*
010800     IF WS-Keep-Ct = 0
010810        MOVE ZERO TO WEQ-Average-Quality-Score
010820     ELSE
010830        COMPUTE WEQ-Average-Quality-Score ROUNDED =
010840           WS-Quality-Sum / WS-Keep-Ct
010850     END-IF.
010860*
010870     MOVE WE-City-Ct    TO WEQ-Unique-Cities.
010880     MOVE WE-Country-Ct TO WEQ-Unique-Countries.
010890     IF WS-Keep-Ct = 0
010900        MOVE SPACES TO WEQ-Timestamp-Min WEQ-Timestamp-Max
010910     ELSE
010920        MOVE WS-Ts-Min TO WEQ-Timestamp-Min
010930        MOVE WS-Ts-Max TO WEQ-Timestamp-Max
010940     END-IF.
010950     MOVE WC-Run-Date TO WEQ-Run-Date.
010960*
010970     WRITE WE-Quality-Metrics-Record.
010980*
010990     MOVE WEQ-Data-Retention-Rate   TO WC-Retention-Rate.
011000     MOVE WEQ-Average-Quality-Score TO WC-Avg-Quality-Score.
011010     MOVE WE-City-Ct    TO WC-Unique-Cities.
011020     MOVE WE-Country-Ct TO WC-Unique-Countries.
011030     MOVE WEQ-Timestamp-Min TO WC-Timestamp-Min.
011040     MOVE WEQ-Timestamp-Max TO WC-Timestamp-Max.
011050*
011060 WE250-Exit.  EXIT SECTION.
