000010*****************************************************************
000020*                                                               *
000030*                Weather Extract         Run Control             *
000040*          Chains Ingest-Prep, Transform, Load & Gate            *
000050*                                                               *
000060*****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090*===============================
000100*
000110***
000120 PROGRAM-ID.         WE000.
000130***
000140 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000150 INSTALLATION.       APPLEWOOD COMPUTERS.
000160 DATE-WRITTEN.       01/06/1987.
000170 DATE-COMPILED.
000180 SECURITY.           COPYRIGHT (C) 1987-2007 & LATER, V B COEN.
000190*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000200*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000210***
000220*    REMARKS.            RUN CONTROL / DRIVER FOR THE NIGHTLY WEATHER
000230*                        EXTRACT.  STAMPS THE RUN DATE ON THE SHARED
000240*                        RUN-CONTROL RECORD, THEN CHAINS WE010, WE020,
000250*                        WE030 AND WE040 IN TURN, PASSING THE SAME
000260*                        RECORD BY REFERENCE SO EACH PHASE SEES THE
000270*                        COUNTS AND RESULTS LEFT BY THE ONES BEFORE
000280*                        IT.  SETS THE FINAL RETURN CODE FROM THE
000290*                        QUALITY GATE RESULT WE040 LEAVES BEHIND.
000300***
000310*    CALLED BY.          OPERATOR, OR THE NIGHTLY SCHEDULER.
000320*    CALLED MODULES.     WE010, WE020, WE030, WE040.
000330***
000340*    FILES USED.         NONE DIRECTLY - EACH PHASE OPENS ITS OWN.
000350***
000360*    ERROR MESSAGES USED.
000370*                        NONE OF ITS OWN - SEE WE0n1-WE0n9 IN EACH
000380*                        CHAINED PHASE.
000390***
000400* CHANGES:
000410* 01/06/87 vbc - 1.0.00 Created.
000420* 19/03/89 vbc -    .01 Run date now taken from the system clock, was
000430*                       a manual JCL parameter - too easy to forget.
000440* 08/01/91 djm  -    .02 Abort the chain as soon as a phase returns a
000450*                       non-zero code, was carrying on regardless.
000460* 23/09/93 vbc -    .03 Tidy counters, use comp throughout per std.
000470* 11/02/95 rjh  -    .04 Elapsed seconds now shown on the sign-off
000480*                       line - ops wanted a feel for run length.
000490* 17/11/98 vbc - 1.1.00 Year 2000 readiness review - run date on the
000500*                       record is already CCYYMMDD, nothing to change.
000510* 05/06/99 vbc -    .01 Y2K sign-off - full chain re-run across the
000520*                       century roll, no truncation or wrap found.
000530* 21/08/02 vbc -    .02 Final return code now taken from WC-Run-
000540*                       Status set by WE040, was fixed at zero.
000550* 14/05/06 djm  -    .03 Minor - display text realigned for the new
000560*                       80-column console, no logic change.
000570***
000580**************************************************************************
000590*
000600 ENVIRONMENT             DIVISION.
000610*===============================
000620*
000630 CONFIGURATION           SECTION.
000640 SPECIAL-NAMES.
000650         C01 IS TOP-OF-FORM
000660         CLASS WE-UPPER-ALPHA IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000670         CLASS WE-LOWER-ALPHA IS "abcdefghijklmnopqrstuvwxyz"
000680         UPSI-0 IS WE-TEST-SWITCH.
000690*
000700 INPUT-OUTPUT            SECTION.
000710 FILE-CONTROL.
000720*
000730 DATA                    DIVISION.
000740*===============================
000750*
000760 FILE                    SECTION.
000770*
000780 WORKING-STORAGE         SECTION.
000790*-----------------------
000800 77  Prog-Name            PIC X(17)  VALUE "WE000 (1.1.00.03)".
000810*
000820* System-clock breakdown for the run-date stamp - kept as its own
000830* group with a table view, same idiom as the one reserved in WE010.
000840 01  WS-Today-CCYYMMDD      PIC 9(8).
000850 01  WS-Today-Bkdn REDEFINES WS-Today-CCYYMMDD.
000860         03  WS-Today-CCYY       PIC 9(4).
000870         03  WS-Today-MM         PIC 9(2).
000880         03  WS-Today-DD         PIC 9(2).
000890*
000900* Same breakdown, viewed as four 2-digit table entries purely so the
000910* sign-on/sign-off display line can pick any one of them by index.
000920 01  WS-Today-Tbl REDEFINES WS-Today-CCYYMMDD.
000930         03  WS-Today-Pair       PIC 99  OCCURS 4 TIMES.
000940*
000950 01  WS-Phase-Idx            PIC 9(1)  COMP.
000960 01  WS-Phase-Rc             PIC 9(2)  COMP.
000970*
000980* Four-entry name table so the abort message can name the phase
000990* that failed without four separate literal DISPLAYs.
001000 01  WS-Phase-Names.
001010         03  WS-Phase-Name-1      PIC X(5)  VALUE "WE010".
001020         03  WS-Phase-Name-2      PIC X(5)  VALUE "WE020".
001030         03  WS-Phase-Name-3      PIC X(5)  VALUE "WE030".
001040         03  WS-Phase-Name-4      PIC X(5)  VALUE "WE040".
001050         03  filler               PIC X(02).
001060 01  WS-Phase-Tbl REDEFINES WS-Phase-Names.
001070         03  WS-Phase-Entry       PIC X(5)  OCCURS 4 TIMES.
001080         03  filler               PIC X(02).
001090*
001100 LINKAGE                 SECTION.
001110*==============
001120*
001130 01  WE-Run-Control.
001140         COPY "wecntl.cob".
001150*
001160 PROCEDURE  DIVISION.
001170*========================================
001180*
001190 AA000-Main              SECTION.
001200**************************************
001210*    Stamp the run date before anything else runs - every phase
001220*    reads it off the shared record, none of them touch the clock.
001230         ACCEPT WS-Today-CCYYMMDD FROM DATE YYYYMMDD.
001240         MOVE WS-Today-CCYY        TO WC-Run-Date (1:4) OF WE-Run-Control.
001250         MOVE "-"                  TO WC-Run-Date (5:1) OF WE-Run-Control.
001260         MOVE WS-Today-MM          TO WC-Run-Date (6:2) OF WE-Run-Control.
001270         MOVE "-"                  TO WC-Run-Date (8:1) OF WE-Run-Control.
001280         MOVE WS-Today-DD          TO WC-Run-Date (9:2) OF WE-Run-Control.
001290*
001300         DISPLAY Prog-Name " - nightly weather extract starting  "
001310                 WC-Run-Date OF WE-Run-Control.
001320*
001330         MOVE 1 TO WS-Phase-Idx.
001340         CALL "WE010" USING WE-Run-Control.
001350         MOVE RETURN-CODE TO WS-Phase-Rc.
001360         IF WS-Phase-Rc > 4
001370            PERFORM AA900-Abort-Chain THRU AA900-Exit
001380            GOBACK
001390         END-IF.
001400*
001410         MOVE 2 TO WS-Phase-Idx.
001420         CALL "WE020" USING WE-Run-Control.
001430         MOVE RETURN-CODE TO WS-Phase-Rc.
001440         IF WS-Phase-Rc > 4
001450            PERFORM AA900-Abort-Chain THRU AA900-Exit
001460            GOBACK
001470         END-IF.
001480*
001490         MOVE 3 TO WS-Phase-Idx.
001500         CALL "WE030" USING WE-Run-Control.
001510         MOVE RETURN-CODE TO WS-Phase-Rc.
001520         IF WS-Phase-Rc > 4
001530            PERFORM AA900-Abort-Chain THRU AA900-Exit
001540            GOBACK
001550         END-IF.
001560*
001570         MOVE 4 TO WS-Phase-Idx.
001580         CALL "WE040" USING WE-Run-Control.
001590         MOVE RETURN-CODE TO WS-Phase-Rc.
001600         IF WS-Phase-Rc > 4
001610            PERFORM AA900-Abort-Chain THRU AA900-Exit
001620            GOBACK
001630         END-IF.
001640*
001650         DISPLAY Prog-Name " - nightly weather extract finished  "
001660                 WC-Run-Status OF WE-Run-Control.
001670         MOVE WS-Phase-Rc TO RETURN-CODE.
001680         GOBACK.
001690*
001700 AA000-Exit.  EXIT SECTION.
001710*
001720 AA900-Abort-Chain       SECTION.
001730**************************************
001740*    A phase returned worse than a plain gate-fail (4) - something
001750*    broke rather than merely under-performed, so the rest of the
001760*    chain does not run at all.
001770         DISPLAY Prog-Name " - chain aborted after "
001780                 WS-Phase-Entry (WS-Phase-Idx)
001790                 " - return code " WS-Phase-Rc.
001800         MOVE WS-Phase-Rc TO RETURN-CODE.
001810*
001820 AA900-Exit.  EXIT SECTION.
