000010********************************************
000020*                                          *
000030*  Date Working Fields & Name Tables        *
000040*  For Deriving Day-Of-Week / Month-Name /  *
000050*  Season from a YYYY-MM-DD HH:MM:SS stamp   *
000060*  Used by we020 (Transform).                *
000070********************************************
000080*
000090* No intrinsic FUNCTIONs used here - day of week is found with
000100* the classic Zeller's congruence arithmetic so this will build
000110* and run on any compiler of the period, not just a GNU one.
000120*
000130* 12/11/25 vbc - Created.
000140* 30/11/25 vbc - Added Term5/Term6, century part was inline before.
000150*
000160 01  WD-Work-Fields.
000170     03  WD-CCYY             pic 9(4) comp.
000180     03  WD-MM               pic 9(2) comp.
000190     03  WD-DD               pic 9(2) comp.
000200     03  WD-Zeller-MM        pic 9(2) comp.
000210     03  WD-Zeller-CCYY      pic 9(4) comp.
000220     03  WD-Zeller-YY        pic 9(2) comp.
000230     03  WD-Zeller-CC        pic 9(2) comp.
000240     03  WD-Zeller-H         pic s9(4) comp.
000250     03  WD-Zeller-Term1     pic s9(4) comp.
000260     03  WD-Zeller-Term2     pic s9(4) comp.
000270     03  WD-Zeller-Term3     pic s9(4) comp.
000280     03  WD-Zeller-Term4     pic s9(4) comp.
000290     03  WD-Zeller-Term5     pic s9(4) comp.
000300     03  WD-Zeller-Term6     pic s9(4) comp.
000310     03  WD-Dow-Index        pic 9     comp.
000320     03  filler              pic s9(4) comp.
000330* 0 = Saturday, per the classic Zeller result convention.
000340 01  WD-Day-Names.
000350     03  filler          pic x(9)  value "Saturday ".
000360     03  filler          pic x(9)  value "Sunday   ".
000370     03  filler          pic x(9)  value "Monday   ".
000380     03  filler          pic x(9)  value "Tuesday  ".
000390     03  filler          pic x(9)  value "Wednesday".
000400     03  filler          pic x(9)  value "Thursday ".
000410     03  filler          pic x(9)  value "Friday   ".
000420 01  WD-Day-Names-Tbl redefines WD-Day-Names.
000430     03  WD-Day-Name     pic x(9) occurs 7.
000440*
000450 01  WD-Month-Names.
000460     03  filler          pic x(9)  value "January  ".
000470     03  filler          pic x(9)  value "February ".
000480     03  filler          pic x(9)  value "March    ".
000490     03  filler          pic x(9)  value "April    ".
000500     03  filler          pic x(9)  value "May      ".
000510     03  filler          pic x(9)  value "June     ".
000520     03  filler          pic x(9)  value "July     ".
000530     03  filler          pic x(9)  value "August   ".
000540     03  filler          pic x(9)  value "September".
000550     03  filler          pic x(9)  value "October  ".
000560     03  filler          pic x(9)  value "November ".
000570     03  filler          pic x(9)  value "December ".
000580 01  WD-Month-Names-Tbl redefines WD-Month-Names.
000590     03  WD-Month-Name   pic x(9) occurs 12.
